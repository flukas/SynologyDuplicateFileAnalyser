000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    DUPCMPCT.
000090 AUTHOR.        R S KOVACH.
000100 DATE-WRITTEN.  MARCH 1987.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      BATCH.
000140*REMARKS.       SECOND STEP OF THE DUPLICATE-FOLDER RUN.  READS
000150*               THE FOLDER-SET WORK FILE DUPANLYZ BUILT, MERGES
000160*               ANY FOLDER SETS WHOSE FOLDERS NEST OR OVERLAP,
000170*               AND PRINTS THE FINAL ANALYSIS REPORT WITH
000180*               GRAND TOTALS.
000190
000200* CHANGE HISTORY ------------------------------------------------ DUPCMPCT
000210* 03/09/1987 RSK  ORIGINAL PROGRAM.  MERGED DUPLICATE-ALLOCATION  DUPCMPCT
000220*                 GROUPS WHOSE LIBRARY NAMES WERE THE SAME PDS,   DUPCMPCT
000230*                 PRINTED THE NIGHTLY DASD RECLAMATION REPORT.    DUPCMPCT
000240* 11/14/1988 RSK  ADD GRAND-TOTAL LINE, OPERATIONS WANTED A       DUPCMPCT
000250*                 SINGLE RECLAIMABLE-SPACE FIGURE PER RUN.        DUPCMPCT
000260* 06/02/1990 TLM  FIX MERGE LOOP - A THIRD LIBRARY CHAINED TO TWO DUPCMPCT
000270*                 ALREADY-MERGED ONES WAS BEING MISSED (TKT#4471).DUPCMPCT
000280* 09/21/1991 TLM  RAISE MAX GROUPS PER RUN TO MATCH DUPANLYZ.     DUPCMPCT
000290* 01/08/1993 PDJ  SUPPORT FOLDER SETS AS A LIST INSTEAD OF A      DUPCMPCT
000300*                 PAIR, MATCHING DUPANLYZ'S NEW WORK RECORD.      DUPCMPCT
000310* 07/19/1994 PDJ  APPEND TO THE RUN LOG DUPANLYZ STARTED, RATHER  DUPCMPCT
000320*                 THAN OPENING A SECOND ONE (TKT#5390).           DUPCMPCT
000330* 04/02/1996 TLM  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   DUPCMPCT
000340*                 REVIEWED AND SIGNED OFF.                        DUPCMPCT
000350* 10/30/1998 PDJ  Y2K REMEDIATION SIGN-OFF - NO CHANGES REQUIRED. DUPCMPCT
000360* 05/06/2001 WGS  RENAME "LIBRARY" TO "FOLDER" THROUGHOUT TO      DUPCMPCT
000370*                 MATCH DUPANLYZ'S NEW STORAGE-APPLIANCE FEED,    DUPCMPCT
000380*                 NESTING/MERGE LOGIC UNCHANGED (TKT#6640).       DUPCMPCT
000390* 11/02/2003 WGS  NESTING TEST NOW REQUIRES THE "/" BOUNDARY -    DUPCMPCT
000400*                 "REPORTS" WAS WRONGLY NESTING INTO "REPORT"     DUPCMPCT
000410*                 (TKT#7118).                                     DUPCMPCT
000420* END OF HISTORY ------------------------------------------------ DUPCMPCT
000430
000440/*****************************************************************
000450*                                                                *
000460*    ENVIRONMENT DIVISION                                        *
000470*                                                                *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500
000510******************************************************************
000520*    CONFIGURATION SECTION                                       *
000530******************************************************************
000540 CONFIGURATION SECTION.
000550
000560 SOURCE-COMPUTER. IBM-2086-A04-140.
000570 OBJECT-COMPUTER. IBM-2086-A04-140.
000580
000590 SPECIAL-NAMES.
000600     SYSLST IS PRINTER
000610     C01    IS TOP-OF-FORM,
000620     UPSI-0 ON STATUS IS WITH-VERBOSE-LOG.
000630
000640******************************************************************
000650*    INPUT-OUTPUT SECTION                                        *
000660******************************************************************
000670 INPUT-OUTPUT SECTION.
000680
000690 FILE-CONTROL.
000700
000710     SELECT DUPWORK
000720         ASSIGN TO DUPWORK
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-FILE-STAT(DUPWORK).
000750
000760     SELECT ANLRPT
000770         ASSIGN TO ANLRPT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-FILE-STAT(ANLRPT).
000800
000810     SELECT DUPLOG
000820         ASSIGN TO DUPLOG
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-FILE-STAT(DUPLOG).
000850
000860/*****************************************************************
000870*                                                                *
000880*    DATA DIVISION                                               *
000890*                                                                *
000900******************************************************************
000910 DATA DIVISION.
000920
000930******************************************************************
000940*    FILE SECTION                                                *
000950******************************************************************
000960 FILE SECTION.
000970
000980 FD  DUPWORK.
000990 COPY DUPGRPRC.
001000
001010 FD  ANLRPT.
001020 COPY DUPRPTLN.
001030
001040 FD  DUPLOG.
001050 01  DUPLOG-RECORD.
001060     03  DL-LOG-TEXT              PIC  X(078).
001070     03  FILLER                   PIC  X(002).
001080
001090******************************************************************
001100*    WORKING-STORAGE SECTION                                     *
001110******************************************************************
001120 WORKING-STORAGE SECTION.
001130
001140 77  WS-MERGE-PASSES             PIC S9(06)   BINARY VALUE ZERO.
001150
001160 01  WS-FIELDS.
001170   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001180   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.
001190   03  THIS-PGM                  PIC  X(8)    VALUE 'DUPCMPCT'.
001200
001210   03  DUPWORK                   PIC S9(04)   BINARY VALUE 1.
001220   03  ANLRPT                    PIC S9(04)   BINARY VALUE 2.
001230   03  DUPLOG                    PIC S9(04)   BINARY VALUE 3.
001240   03  STAT-TOTL                 PIC S9(04)   BINARY VALUE 3.
001250
001260   03  FSUB                      PIC S9(04)   BINARY.
001270   03  CI-IDX                    PIC S9(04)   BINARY.
001280   03  CJ-IDX                    PIC S9(04)   BINARY.
001290   03  SUB                       PIC S9(04)   BINARY.
001300   03  SUB2                      PIC S9(04)   BINARY.
001310   03  WS-MAX-IDX                PIC S9(04)   BINARY.
001320   03  WS-DUP-FLAG               PIC S9(04)   BINARY.
001330
001340   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
001350
001360   03  WS-RUN-DATE               PIC  9(08).
001370   03  WS-RUN-TIME               PIC  9(08).
001380   03  WS-LOG-DATE               PIC  9(08).
001390   03  WS-LOG-TIME               PIC  9(08).
001400   03  WS-LOG-LEVEL              PIC  X(05).
001410   03  WS-LOG-TEXT               PIC  X(80).
001420   03  FILLER                    PIC  X(02)   VALUE SPACES.
001430
001440* FILE STATUS / STATUS-CHECK TABLE, ONE ENTRY PER SEQUENTIAL FILE
001450 01  WS-FILE-TABLE.
001460   03  WS-FILE-ENTRY                          OCCURS 3 TIMES.
001470     05  WS-FILE-STAT            PIC  X(02).
001480       88  STAT-NORMAL                        VALUE '00'.
001490       88  STAT-EOFILE                        VALUE '10'.
001500       88  STAT-NOTFOUND                       VALUE '35'.
001510     05  WS-FILE-ID              PIC  X(08).
001520     05  FILLER                  PIC  X(01).
001530
001540* FOLDER-SET WORK TABLE - RE-READ FROM DUPWORK, MERGED IN PLACE
001550* BY THE NESTED-FOLDER COMPACTOR, THEN SORTED FOR THE REPORT.
001560 01  WS-CMPCT-TABLE.
001570   03  WS-CMPCT-COUNT            PIC S9(04)   BINARY VALUE ZERO.
001580   03  WS-CMPCT-ENTRY OCCURS 1 TO 1000 TIMES
001590         DEPENDING ON WS-CMPCT-COUNT.
001600     05  CG-FOLDER-COUNT         PIC S9(04)   BINARY VALUE ZERO.
001610     05  CG-FOLDER-LIST          PIC  X(40)   OCCURS 20 TIMES.
001620     05  CG-SHARED-GROUP-COUNT   PIC S9(06)   BINARY VALUE ZERO.
001630     05  CG-TOTAL-SHARED-SIZE    PIC S9(15)   BINARY VALUE ZERO.
001640     05  CG-WASTED-SPACE         PIC S9(15)   BINARY VALUE ZERO.
001650     05  FILLER                  PIC  X(01).
001660
001670* ONE-ENTRY SCRATCH AREA, SAME LAYOUT AS WS-CMPCT-ENTRY, USED TO
001680* SWAP TWO TABLE ENTRIES DURING THE FINAL DESCENDING SORT.
001690 01  WS-SWAP-ENTRY.
001700   03  SW-FOLDER-COUNT           PIC S9(04)   BINARY.
001710   03  SW-FOLDER-LIST            PIC  X(40)   OCCURS 20 TIMES.
001720   03  SW-SHARED-GROUP-COUNT     PIC S9(06)   BINARY.
001730   03  SW-TOTAL-SHARED-SIZE      PIC S9(15)   BINARY.
001740   03  SW-WASTED-SPACE           PIC S9(15)   BINARY.
001750   03  FILLER                    PIC  X(01)   VALUE SPACES.
001760
001770* NESTED-FOLDER COMPACTOR SWITCHES AND SCRATCH FIELDS
001780 01  WS-COMPACT-SWITCHES.
001790   03  WS-MERGE-SW               PIC  X       VALUE 'Y'.
001800     88  MERGE-FOUND                          VALUE 'Y'.
001810     88  NO-MERGE-FOUND                       VALUE 'N'.
001820   03  WS-SHOULD-MERGE-SW        PIC  X       VALUE 'N'.
001830     88  SHOULD-MERGE                         VALUE 'Y'.
001840     88  SHOULD-NOT-MERGE                     VALUE 'N'.
001850   03  WS-NESTED-SW              PIC  X       VALUE 'N'.
001860     88  IS-NESTED                            VALUE 'Y'.
001870     88  NOT-NESTED                           VALUE 'N'.
001880   03  FILLER                    PIC  X(01)   VALUE SPACES.
001890
001900 01  WS-TRIM-WORK.
001910   03  WS-TRIM-SRC               PIC  X(40).
001920   03  WS-TRIM-LEN               PIC S9(04)   BINARY.
001930   03  WS-TRIM-POS               PIC S9(04)   BINARY.
001940   03  WS-LEN1                   PIC S9(04)   BINARY.
001950   03  WS-LEN2                   PIC S9(04)   BINARY.
001960   03  FILLER                    PIC  X(01)   VALUE SPACES.
001970
001980* RUN COUNTERS DISPLAYED AT PROGRAM END
001990 01  WS-MERGES-DONE              PIC S9(06)   BINARY VALUE ZERO.
002000 01  WS-GRAND-GROUPS             PIC S9(06)   BINARY VALUE ZERO.
002010 01  WS-GRAND-SHARED-SIZE        PIC S9(15)   BINARY VALUE ZERO.
002020 01  WS-GRAND-WASTED             PIC S9(15)   BINARY VALUE ZERO.
002030
002040 01  VAR-EDIT                    PIC  Z(6)9-.
002050
002060/*****************************************************************
002070*                                                                *
002080*    PROCEDURE DIVISION                                          *
002090*                                                                *
002100******************************************************************
002110 PROCEDURE DIVISION.
002120
002130******************************************************************
002140*    MAINLINE ROUTINE                                            *
002150******************************************************************
002160 A00-MAINLINE-ROUTINE.
002170
002180     PERFORM B10-INITIALIZATION THRU B15-EXIT.
002190
002200     IF  RTC-CODE = ZERO
002210         PERFORM C10-READ-DUPWORK-FILE THRU C19-EXIT-READ
002220           UNTIL STAT-EOFILE(DUPWORK)
002230              OR RTC-CODE NOT = ZERO
002240     END-IF.
002250
002260     IF  RTC-CODE = ZERO
002270         PERFORM D00-COMPACT-NESTED-FOLDERS THRU D09-EXIT-COMPACT
002280     END-IF.
002290
002300     IF  RTC-CODE = ZERO
002310         PERFORM E00-SORT-COMPACTED-GROUPS THRU E09-EXIT-SORT
002320     END-IF.
002330
002340     IF  RTC-CODE = ZERO
002350         PERFORM F00-WRITE-ANALYSIS-REPORT THRU F09-EXIT-REPORT
002360     END-IF.
002370
002380     PERFORM B20-TERMINATION THRU B25-EXIT.
002390
002400     DISPLAY ' '                UPON PRINTER.
002410     MOVE WS-MERGE-PASSES         TO VAR-EDIT.
002420     DISPLAY 'MERGE PASSES MADE ........ ' VAR-EDIT
002430                               UPON PRINTER.
002440     MOVE WS-MERGES-DONE          TO VAR-EDIT.
002450     DISPLAY 'FOLDER SETS MERGED ....... ' VAR-EDIT
002460                               UPON PRINTER.
002470     MOVE WS-GRAND-GROUPS         TO VAR-EDIT.
002480     DISPLAY 'FOLDER GROUPS REPORTED ... ' VAR-EDIT
002490                               UPON PRINTER.
002500
002510     GOBACK.
002520
002530/*****************************************************************
002540*    PROGRAM INITIALIZATION ROUTINE                              *
002550******************************************************************
002560 B10-INITIALIZATION.
002570
002580     MOVE 'DUPWORK'               TO WS-FILE-ID(DUPWORK).
002590     MOVE 'ANLRPT'                TO WS-FILE-ID(ANLRPT).
002600     MOVE 'DUPLOG'                TO WS-FILE-ID(DUPLOG).
002610
002620*    APPEND TO THE RUN LOG DUPANLYZ ALREADY STARTED - TKT#5390.
002630     OPEN EXTEND DUPLOG.
002640     COPY WSJOBIN.
002650
002660     OPEN INPUT  DUPWORK.
002670     IF  STAT-NOTFOUND(DUPWORK)
002680         MOVE 8                   TO RTC-CODE
002690         DISPLAY 'ERROR - DUPWORK FILE NOT FOUND'
002700                               UPON PRINTER
002710         DISPLAY 'ERROR - DUPWORK FILE NOT FOUND'
002720                               UPON CONSOLE
002730         MOVE 'ERROR'             TO WS-LOG-LEVEL
002740         MOVE 'DUPWORK FILE NOT FOUND' TO WS-LOG-TEXT
002750         PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG
002760         GO TO B15-EXIT
002770     END-IF.
002780
002790     MOVE DUPWORK                 TO FSUB.
002800     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002810     IF  RTC-CODE NOT = ZERO
002820         GO TO B15-EXIT
002830     END-IF.
002840
002850     OPEN OUTPUT ANLRPT.
002860     MOVE ANLRPT                  TO FSUB.
002870     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002880
002890 B15-EXIT.
002900     EXIT.
002910
002920/*****************************************************************
002930*    PROGRAM TERMINATION ROUTINE                                 *
002940******************************************************************
002950 B20-TERMINATION.
002960
002970     IF  STAT-NORMAL(DUPWORK)
002980     OR  STAT-EOFILE(DUPWORK)
002990         CLOSE DUPWORK
003000     END-IF.
003010     IF  STAT-NORMAL(ANLRPT)
003020         CLOSE ANLRPT
003030     END-IF.
003040
003050     COPY WSJOBRC.
003060
003070     CLOSE DUPLOG.
003080
003090 B25-EXIT.
003100     EXIT.
003110
003120/*****************************************************************
003130*    CHECK A SEQUENTIAL FILE'S STATUS                            *
003140******************************************************************
003150 B90-CHECK-STATUS.
003160
003170 COPY WSFSTAT.
003180
003190 B95-EXIT-CHECK.
003200     EXIT.
003210
003220/*****************************************************************
003230*    READ ONE FOLDER-SET WORK RECORD INTO WS-CMPCT-TABLE         *
003240******************************************************************
003250 C10-READ-DUPWORK-FILE.
003260
003270     READ DUPWORK
003280       AT END
003290         SET STAT-EOFILE(DUPWORK) TO TRUE
003300         GO TO C19-EXIT-READ
003310     END-READ.
003320
003330     ADD  1                       TO WS-CMPCT-COUNT.
003340     MOVE DG-FOLDER-COUNT
003350                      TO CG-FOLDER-COUNT(WS-CMPCT-COUNT).
003360     PERFORM C11-COPY-ONE-FOLDER THRU C11-EXIT-CPYFLD
003370       VARYING SUB FROM 1 BY 1 UNTIL SUB > DG-FOLDER-COUNT.
003380     MOVE DG-SHARED-GROUP-COUNT
003390                TO CG-SHARED-GROUP-COUNT(WS-CMPCT-COUNT).
003400     MOVE DG-TOTAL-SHARED-SIZE
003410                TO CG-TOTAL-SHARED-SIZE(WS-CMPCT-COUNT).
003420     MOVE DG-WASTED-SPACE
003430                TO CG-WASTED-SPACE(WS-CMPCT-COUNT).
003440
003450 C19-EXIT-READ.
003460     EXIT.
003470
003480 C11-COPY-ONE-FOLDER.
003490     MOVE DG-FOLDER-LIST(SUB)
003500                          TO CG-FOLDER-LIST(WS-CMPCT-COUNT, SUB).
003510 C11-EXIT-CPYFLD.
003520     EXIT.
003530
003540/*****************************************************************
003550*    NESTED-FOLDER COMPACTOR - MERGE FOLDER SETS THAT NEST OR    *
003560*    OVERLAP SO THE REPORT DOES NOT DOUBLE-COUNT ONE FOLDER      *
003570*    TREE UNDER TWO SEPARATE GROUPS (TKT#7118).                  *
003580*    REPEAT A FULL PASS UNTIL ONE COMPLETES WITH NO MERGE.       *
003590******************************************************************
003600 D00-COMPACT-NESTED-FOLDERS.
003610
003620     PERFORM D10-SCAN-FOR-MERGE THRU D19-EXIT-SCAN
003630       UNTIL NO-MERGE-FOUND.
003640
003650 D09-EXIT-COMPACT.
003660     EXIT.
003670
003680*----------------------------------------------------------------
003690*    ONE FULL PASS.  ON THE FIRST MERGEABLE PAIR (I,J WITH
003700*    I < J), MERGE J INTO I, DELETE J, AND STOP THE PASS SO THE
003710*    CALLER RESTARTS THE PASS FROM THE TOP RATHER THAN PICKING
003720*    UP WHERE IT LEFT OFF - TKT#4471 SHOWED A THIRD FOLDER SET
003730*    CHAINING ONTO TWO ALREADY-MERGED ONES WAS OTHERWISE MISSED.
003740*----------------------------------------------------------------
003750 D10-SCAN-FOR-MERGE.
003760
003770     ADD  1                       TO WS-MERGE-PASSES.
003780     SET  NO-MERGE-FOUND          TO TRUE.
003790
003800     IF  WS-CMPCT-COUNT < 2
003810         GO TO D19-EXIT-SCAN
003820     END-IF.
003830
003840     PERFORM D11-SCAN-OUTER THRU D11-EXIT-OUTER
003850       VARYING CI-IDX FROM 1 BY 1
003860         UNTIL CI-IDX > WS-CMPCT-COUNT - 1
003870            OR MERGE-FOUND.
003880
003890 D19-EXIT-SCAN.
003900     EXIT.
003910
003920 D11-SCAN-OUTER.
003930     PERFORM D12-SCAN-INNER THRU D12-EXIT-INNER
003940       VARYING CJ-IDX FROM CI-IDX + 1 BY 1
003950         UNTIL CJ-IDX > WS-CMPCT-COUNT
003960            OR MERGE-FOUND.
003970 D11-EXIT-OUTER.
003980     EXIT.
003990
004000 D12-SCAN-INNER.
004010     PERFORM D20-GROUPS-SHOULD-MERGE THRU D29-EXIT-SHOULD.
004020     IF  SHOULD-MERGE
004030         PERFORM D40-MERGE-GROUPS THRU D49-EXIT-MERGE
004040         ADD  1                   TO WS-MERGES-DONE
004050         SET  MERGE-FOUND         TO TRUE
004060     END-IF.
004070 D12-EXIT-INNER.
004080     EXIT.
004090
004100*----------------------------------------------------------------
004110*    TWO GROUPS SHOULD MERGE WHEN ANY FOLDER OF ONE IS EQUAL TO
004120*    OR NESTED WITH ANY FOLDER OF THE OTHER.
004130*----------------------------------------------------------------
004140 D20-GROUPS-SHOULD-MERGE.
004150
004160     SET  SHOULD-NOT-MERGE        TO TRUE.
004170     PERFORM D21-TEST-OUTER-FOLDER THRU D21-EXIT-OUTERFLD
004180       VARYING SUB FROM 1 BY 1
004190         UNTIL SUB > CG-FOLDER-COUNT(CI-IDX)
004200            OR SHOULD-MERGE.
004210
004220 D29-EXIT-SHOULD.
004230     EXIT.
004240
004250 D21-TEST-OUTER-FOLDER.
004260     PERFORM D22-TEST-INNER-FOLDER THRU D22-EXIT-INNERFLD
004270       VARYING SUB2 FROM 1 BY 1
004280         UNTIL SUB2 > CG-FOLDER-COUNT(CJ-IDX)
004290            OR SHOULD-MERGE.
004300 D21-EXIT-OUTERFLD.
004310     EXIT.
004320
004330 D22-TEST-INNER-FOLDER.
004340     PERFORM D30-FOLDERS-NESTED THRU D39-EXIT-NESTED.
004350     IF  IS-NESTED
004360         SET  SHOULD-MERGE        TO TRUE
004370     END-IF.
004380 D22-EXIT-INNERFLD.
004390     EXIT.
004400
004410*----------------------------------------------------------------
004420*    NESTING TEST (TKT#7118) - F1 NESTS WITH F2 WHEN F1=F2,
004430*    OR F1 STARTS WITH F2 + "/", OR F2 STARTS WITH F1 + "/".
004440*    COMPARES CG-FOLDER-LIST(CI-IDX,SUB) WITH
004450*             CG-FOLDER-LIST(CJ-IDX,SUB2).
004460*----------------------------------------------------------------
004470 D30-FOLDERS-NESTED.
004480
004490     SET  NOT-NESTED              TO TRUE.
004500
004510     MOVE CG-FOLDER-LIST(CI-IDX, SUB) TO WS-TRIM-SRC.
004520     PERFORM D31-COMPUTE-TRIM-LEN THRU D31-EXIT-TRIM.
004530     MOVE WS-TRIM-LEN             TO WS-LEN1.
004540
004550     MOVE CG-FOLDER-LIST(CJ-IDX, SUB2) TO WS-TRIM-SRC.
004560     PERFORM D31-COMPUTE-TRIM-LEN THRU D31-EXIT-TRIM.
004570     MOVE WS-TRIM-LEN             TO WS-LEN2.
004580
004590     IF  CG-FOLDER-LIST(CI-IDX, SUB) =
004600           CG-FOLDER-LIST(CJ-IDX, SUB2)
004610         SET  IS-NESTED           TO TRUE
004620         GO TO D39-EXIT-NESTED
004630     END-IF.
004640
004650     IF  WS-LEN1 > WS-LEN2
004660         IF  CG-FOLDER-LIST(CI-IDX, SUB)(1:WS-LEN2) =
004670               CG-FOLDER-LIST(CJ-IDX, SUB2)(1:WS-LEN2)
004680         AND CG-FOLDER-LIST(CI-IDX, SUB)(WS-LEN2 + 1:1) = '/'
004690             SET  IS-NESTED       TO TRUE
004700             GO TO D39-EXIT-NESTED
004710         END-IF
004720     END-IF.
004730
004740     IF  WS-LEN2 > WS-LEN1
004750         IF  CG-FOLDER-LIST(CJ-IDX, SUB2)(1:WS-LEN1) =
004760               CG-FOLDER-LIST(CI-IDX, SUB)(1:WS-LEN1)
004770         AND CG-FOLDER-LIST(CJ-IDX, SUB2)(WS-LEN1 + 1:1) = '/'
004780             SET  IS-NESTED       TO TRUE
004790         END-IF
004800     END-IF.
004810
004820 D39-EXIT-NESTED.
004830     EXIT.
004840
004850*----------------------------------------------------------------
004860*    TRIM TRAILING SPACES FROM WS-TRIM-SRC, RESULT IN WS-TRIM-LEN
004870*----------------------------------------------------------------
004880 D31-COMPUTE-TRIM-LEN.
004890
004900     MOVE ZERO                    TO WS-TRIM-LEN.
004910     PERFORM D32-BACK-SCAN THRU D32-EXIT-BACKSCAN
004920       VARYING WS-TRIM-POS FROM 40 BY -1 UNTIL WS-TRIM-POS < 1.
004930
004940 D31-EXIT-TRIM.
004950     EXIT.
004960
004970 D32-BACK-SCAN.
004980     IF  WS-TRIM-LEN = ZERO
004990     AND WS-TRIM-SRC(WS-TRIM-POS:1) NOT = SPACE
005000         MOVE WS-TRIM-POS         TO WS-TRIM-LEN
005010     END-IF.
005020 D32-EXIT-BACKSCAN.
005030     EXIT.
005040
005050*----------------------------------------------------------------
005060*    MERGE WS-CMPCT-ENTRY(CJ-IDX) INTO WS-CMPCT-ENTRY(CI-IDX),
005070*    THEN DELETE THE (NOW REDUNDANT) CJ-IDX ENTRY.
005080*----------------------------------------------------------------
005090 D40-MERGE-GROUPS.
005100
005110     PERFORM D50-UNION-FOLDER-LIST THRU D59-EXIT-UNION.
005120
005130     ADD  CG-SHARED-GROUP-COUNT(CJ-IDX)
005140                              TO CG-SHARED-GROUP-COUNT(CI-IDX).
005150     ADD  CG-TOTAL-SHARED-SIZE(CJ-IDX)
005160                              TO CG-TOTAL-SHARED-SIZE(CI-IDX).
005170     ADD  CG-WASTED-SPACE(CJ-IDX)
005180                              TO CG-WASTED-SPACE(CI-IDX).
005190
005200     PERFORM D60-DELETE-TABLE-ENTRY THRU D69-EXIT-DELETE.
005210
005220 D49-EXIT-MERGE.
005230     EXIT.
005240
005250 D50-UNION-FOLDER-LIST.
005260     PERFORM D51-UNION-ONE-FOLDER THRU D51-EXIT-UNIONFLD
005270       VARYING SUB2 FROM 1 BY 1
005280         UNTIL SUB2 > CG-FOLDER-COUNT(CJ-IDX).
005290 D59-EXIT-UNION.
005300     EXIT.
005310
005320 D51-UNION-ONE-FOLDER.
005330     MOVE ZERO                    TO WS-DUP-FLAG.
005340     PERFORM D52-CHECK-EXISTING THRU D52-EXIT-CHECKEX
005350       VARYING SUB FROM 1 BY 1
005360         UNTIL SUB > CG-FOLDER-COUNT(CI-IDX)
005370            OR WS-DUP-FLAG NOT = ZERO.
005380     IF  WS-DUP-FLAG = ZERO
005390     AND CG-FOLDER-COUNT(CI-IDX) < 20
005400         ADD  1                   TO CG-FOLDER-COUNT(CI-IDX)
005410         MOVE CG-FOLDER-LIST(CJ-IDX, SUB2)
005420               TO CG-FOLDER-LIST(CI-IDX, CG-FOLDER-COUNT(CI-IDX))
005430     END-IF.
005440 D51-EXIT-UNIONFLD.
005450     EXIT.
005460
005470 D52-CHECK-EXISTING.
005480     IF  CG-FOLDER-LIST(CI-IDX, SUB) =
005490           CG-FOLDER-LIST(CJ-IDX, SUB2)
005500         MOVE 1                   TO WS-DUP-FLAG
005510     END-IF.
005520 D52-EXIT-CHECKEX.
005530     EXIT.
005540
005550*----------------------------------------------------------------
005560*    SHIFT EVERY ENTRY AFTER CJ-IDX DOWN ONE POSITION, THEN
005570*    SHRINK THE TABLE BY ONE.
005580*----------------------------------------------------------------
005590 D60-DELETE-TABLE-ENTRY.
005600     PERFORM D61-SHIFT-ONE-ENTRY THRU D61-EXIT-SHIFT
005610       VARYING SUB FROM CJ-IDX BY 1
005620         UNTIL SUB > WS-CMPCT-COUNT - 1.
005630     SUBTRACT 1                   FROM WS-CMPCT-COUNT.
005640 D69-EXIT-DELETE.
005650     EXIT.
005660
005670 D61-SHIFT-ONE-ENTRY.
005680     MOVE WS-CMPCT-ENTRY(SUB + 1) TO WS-CMPCT-ENTRY(SUB).
005690 D61-EXIT-SHIFT.
005700     EXIT.
005710
005720/*****************************************************************
005730*    SORT THE COMPACTED FOLDER SETS DESCENDING BY TOTAL SHARED   *
005740*    SIZE, BIGGEST RECLAIM FIRST FOR OPERATIONS.  TABLE IS       *
005750*    SMALL, SO A PLAIN SELECTION                                *
005760*    SORT IN STORAGE IS QUICKER THAN A SORT-FILE ROUND TRIP.     *
005770******************************************************************
005780 E00-SORT-COMPACTED-GROUPS.
005790
005800     IF  WS-CMPCT-COUNT < 2
005810         GO TO E09-EXIT-SORT
005820     END-IF.
005830
005840     PERFORM E01-SORT-OUTER THRU E01-EXIT-OUTER
005850       VARYING CI-IDX FROM 1 BY 1
005860         UNTIL CI-IDX > WS-CMPCT-COUNT - 1.
005870
005880 E09-EXIT-SORT.
005890     EXIT.
005900
005910 E01-SORT-OUTER.
005920     MOVE CI-IDX                  TO WS-MAX-IDX.
005930     PERFORM E02-FIND-MAX THRU E02-EXIT-FINDMAX
005940       VARYING CJ-IDX FROM CI-IDX + 1 BY 1
005950         UNTIL CJ-IDX > WS-CMPCT-COUNT.
005960     IF  WS-MAX-IDX NOT = CI-IDX
005970         PERFORM E03-SWAP-ENTRIES THRU E03-EXIT-SWAP
005980     END-IF.
005990 E01-EXIT-OUTER.
006000     EXIT.
006010
006020 E02-FIND-MAX.
006030     IF  CG-TOTAL-SHARED-SIZE(CJ-IDX) >
006040           CG-TOTAL-SHARED-SIZE(WS-MAX-IDX)
006050         MOVE CJ-IDX              TO WS-MAX-IDX
006060     END-IF.
006070 E02-EXIT-FINDMAX.
006080     EXIT.
006090
006100 E03-SWAP-ENTRIES.
006110     MOVE WS-CMPCT-ENTRY(CI-IDX)     TO WS-SWAP-ENTRY.
006120     MOVE WS-CMPCT-ENTRY(WS-MAX-IDX) TO WS-CMPCT-ENTRY(CI-IDX).
006130     MOVE WS-SWAP-ENTRY        TO WS-CMPCT-ENTRY(WS-MAX-IDX).
006140 E03-EXIT-SWAP.
006150     EXIT.
006160
006170/*****************************************************************
006180*    WRITE THE ANALYSIS REPORT - ONE SECTION PER FOLDER GROUP,   *
006190*    THEN THE GRAND-TOTAL LINE.                                  *
006200******************************************************************
006210 F00-WRITE-ANALYSIS-REPORT.
006220
006230     IF  WS-CMPCT-COUNT = ZERO
006240         GO TO F09-EXIT-REPORT
006250     END-IF.
006260
006270     PERFORM F10-WRITE-ONE-GROUP THRU F19-EXIT-WRTGRP
006280       VARYING CI-IDX FROM 1 BY 1 UNTIL CI-IDX > WS-CMPCT-COUNT.
006290
006300     PERFORM F90-WRITE-GRAND-TOTAL THRU F99-EXIT-GRANDTOT.
006310
006320 F09-EXIT-REPORT.
006330     EXIT.
006340
006350 F10-WRITE-ONE-GROUP.
006360
006370     ADD  1                       TO WS-GRAND-GROUPS.
006380
006390     MOVE SPACES                  TO DUPRPTO-PRINT-LINE.
006400     MOVE 'FOLDER GROUP '         TO GH-LITERAL.
006410     MOVE CI-IDX                  TO GH-GROUP-NUMBER.
006420     WRITE DUPRPTO-PRINT-LINE.
006430
006440     PERFORM F11-WRITE-ONE-FOLDER THRU F11-EXIT-WRTFLD
006450       VARYING SUB FROM 1 BY 1
006460         UNTIL SUB > CG-FOLDER-COUNT(CI-IDX).
006470
006480     MOVE SPACES                  TO DUPRPTO-PRINT-LINE.
006490     MOVE 'SHARED GROUPS.. '      TO DL-LITERAL-GROUPS.
006500     MOVE CG-SHARED-GROUP-COUNT(CI-IDX)
006510                                  TO DL-SHARED-GROUP-COUNT.
006520     MOVE 'TOTAL SHARED.... '     TO DL-LITERAL-SHARED.
006530     MOVE CG-TOTAL-SHARED-SIZE(CI-IDX)
006540                                  TO DL-TOTAL-SHARED-SIZE.
006550     MOVE 'WASTED SPACE.... '     TO DL-LITERAL-WASTED.
006560     MOVE CG-WASTED-SPACE(CI-IDX) TO DL-WASTED-SPACE.
006570     WRITE DUPRPTO-PRINT-LINE.
006580
006590     ADD  CG-TOTAL-SHARED-SIZE(CI-IDX) TO WS-GRAND-SHARED-SIZE.
006600     ADD  CG-WASTED-SPACE(CI-IDX)      TO WS-GRAND-WASTED.
006610
006620 F19-EXIT-WRTGRP.
006630     EXIT.
006640
006650 F11-WRITE-ONE-FOLDER.
006660     MOVE SPACES                  TO DUPRPTO-PRINT-LINE.
006670     MOVE CG-FOLDER-LIST(CI-IDX, SUB) TO FL-FOLDER-NAME.
006680     WRITE DUPRPTO-PRINT-LINE.
006690 F11-EXIT-WRTFLD.
006700     EXIT.
006710
006720 F90-WRITE-GRAND-TOTAL.
006730     MOVE SPACES                  TO DUPRPTO-PRINT-LINE.
006740     MOVE 'FOLDER GROUPS REPORTED. ' TO TL-LITERAL-GROUPS.
006750     MOVE WS-GRAND-GROUPS         TO TL-GROUP-COUNT.
006760     MOVE 'GRAND TOTAL SHR. '     TO TL-LITERAL-SHARED.
006770     MOVE WS-GRAND-SHARED-SIZE    TO TL-TOTAL-SHARED-SIZE.
006780     MOVE 'GRAND TOTAL WSTD '     TO TL-LITERAL-WASTED.
006790     MOVE WS-GRAND-WASTED         TO TL-WASTED-SPACE.
006800     WRITE DUPRPTO-PRINT-LINE.
006810 F99-EXIT-GRANDTOT.
006820     EXIT.
006830
006840/*****************************************************************
006850*    WRITE ONE LINE TO THE RUN LOG, TIMESTAMPED, "LEVEL - TEXT"  *
006860******************************************************************
006870 G00-WRITE-LOG-LINE.
006880
006890     ACCEPT WS-LOG-DATE              FROM DATE.
006900     ACCEPT WS-LOG-TIME               FROM TIME.
006910     MOVE SPACES                     TO DUPLOG-RECORD.
006920     STRING WS-LOG-DATE DELIMITED BY SIZE
006930            ' '          DELIMITED BY SIZE
006940            WS-LOG-TIME  DELIMITED BY SIZE
006950            ' '          DELIMITED BY SIZE
006960            WS-LOG-LEVEL DELIMITED BY SIZE
006970            ' - '        DELIMITED BY SIZE
006980            WS-LOG-TEXT  DELIMITED BY SIZE
006990                                  INTO DUPLOG-RECORD.
007000     WRITE DUPLOG-RECORD.
007010
007020 G09-EXIT-LOG.
007030     EXIT.
