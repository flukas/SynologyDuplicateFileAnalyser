000010******************************************************************
000020*    WSJOBIN -  STANDARD BATCH JOB-STEP START-UP BANNER          *
000030*                                                                *
000040*    COPIED INTO Bnn-INITIALIZATION IN EVERY BATCH DRIVER.       *
000050*    STAMPS THE RUN DATE/TIME, RESETS THE RETURN-CODE SWITCH,    *
000060*    AND ECHOES A ONE-LINE BANNER TO BOTH THE PRINTER AND THE    *
000070*    CONSOLE THE WAY THE SHOP HAS ALWAYS DONE IT.                *
000080******************************************************************
000090*  02/11/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               WSJOBIN 
000100******************************************************************
000110     MOVE ZERO                   TO RTC-CODE.
000120     ACCEPT WS-RUN-DATE             FROM DATE.
000130     ACCEPT WS-RUN-TIME             FROM TIME.
000140     DISPLAY THIS-PGM ' STARTING - ' WS-RUN-DATE '-' WS-RUN-TIME
000150                               UPON PRINTER.
000160     DISPLAY THIS-PGM ' STARTING - ' WS-RUN-DATE '-' WS-RUN-TIME
000170                               UPON CONSOLE.
000180     STRING THIS-PGM DELIMITED BY SPACE
000190            ' STARTING'         DELIMITED BY SIZE
000200                               INTO WS-LOG-TEXT.
000210     MOVE 'INFO '                TO WS-LOG-LEVEL.
000220     PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG.
