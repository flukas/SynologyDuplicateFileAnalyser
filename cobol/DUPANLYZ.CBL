000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    DUPANLYZ.
000090 AUTHOR.        R S KOVACH.
000100 DATE-WRITTEN.  MARCH 1987.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      BATCH.
000140*REMARKS.       READS THE DUPLICATE-ALLOCATION EXTRACT, GROUPS
000150*               DUPLICATE COPIES BY THE FOLDERS THAT HOLD THEM,
000160*               AND WRITES QUALIFYING FOLDER-SET TOTALS TO THE
000170*               DUPWORK WORK FILE FOR DUPCMPCT TO COMPACT AND
000180*               REPORT.
000190
000200* CHANGE HISTORY ------------------------------------------------ DUPANLYZ
000210* 03/09/1987 RSK  ORIGINAL PROGRAM.  RAN AGAINST THE NIGHTLY      DUPANLYZ
000220*                 DASD SPACE-MANAGEMENT EXTRACT TO FLAG DUPLICATE DUPANLYZ
000230*                 DATASET ALLOCATIONS ACROSS PROJECT LIBRARIES.   DUPANLYZ
000240* 11/14/1988 RSK  ADD THRESHOLD PARAMETER, WAS HARD-CODED.        DUPANLYZ
000250* 06/02/1990 TLM  CORRECT WASTED-SPACE CALC WHEN A GROUP HAD MORE DUPANLYZ
000260*                 THAN 2 COPIES IN THE SAME LIBRARY (TKT#4471).   DUPANLYZ
000270* 09/21/1991 TLM  RAISE MAX GROUPS PER RUN, JOB WAS ABENDING S0C4 DUPANLYZ
000280*                 WITH SUBSCRIPT OVERFLOW ON QUARTER-END EXTRACT. DUPANLYZ
000290* 01/08/1993 PDJ  SUPPORT MULTIPLE LIBRARIES SHARING ONE DATASET  DUPANLYZ
000300*                 (FOLDER-SET NOW A LIST, NOT A PAIR) TKT#5205.   DUPANLYZ
000310* 07/19/1994 PDJ  WRITE PROGRESS COUNTS TO NEW RUN LOG DATA SET   DUPANLYZ
000320*                 IN ADDITION TO SYSLST (TKT#5390).               DUPANLYZ
000330* 04/02/1996 TLM  Y2K - WIDEN ALL 2-DIGIT YEAR FIELDS ON THE      DUPANLYZ
000340*                 MODIFIED-TIME REDEFINES TO 4-DIGIT CENTURY.     DUPANLYZ
000350* 10/30/1998 PDJ  Y2K REMEDIATION SIGN-OFF - RECHECKED ALL DATE   DUPANLYZ
000360*                 EDITING PARAGRAPHS FOR 2-DIGIT YEAR ASSUMPTIONS.DUPANLYZ
000370* 02/18/1999 PDJ  Y2K - ADD-1900/2000 WINDOWING NO LONGER NEEDED, DUPANLYZ
000380*                 CENTURY NOW CARRIED FROM SOURCE EXTRACT.        DUPANLYZ
000390* 05/06/2001 WGS  RETIRE THE DASD EXTRACT FEED.  DUPRPT NOW READS DUPANLYZ
000400*                 THE STORAGE-APPLIANCE DUPLICATE-FILES REPORT    DUPANLYZ
000410*                 (COMMA-DELIMITED, QUOTE-ESCAPED) IN PLACE OF    DUPANLYZ
000420*                 THE OLD FIXED-BLOCK DASD EXTRACT (TKT#6640).    DUPANLYZ
000430* 05/06/2001 WGS  RENAME FIELDS TO GROUP-ID/SHARED-FOLDER/FILE-   DUPANLYZ
000440*                 PATH TO MATCH THE NEW SOURCE, LOGIC UNCHANGED.  DUPANLYZ
000450* 11/02/2003 WGS  ADD /volume1/ PATH VALIDATION PER STORAGE TEAM  DUPANLYZ
000460*                 REQUEST - BAD PATHS WERE SNEAKING PAST AS       DUPANLYZ
000470*                 SINGLE-FOLDER GROUPS (TKT#7118).                DUPANLYZ
000480* 08/14/2006 RSK  RAISE MINIMUM-GROUP-SIZE DEFAULT TO 50,000,000  DUPANLYZ
000490*                 BYTES, APPLIANCE VOLUMES MUCH LARGER NOW.       DUPANLYZ
000500* END OF HISTORY ------------------------------------------------ DUPANLYZ
000510
000520/*****************************************************************
000530*                                                                *
000540*    ENVIRONMENT DIVISION                                        *
000550*                                                                *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580
000590******************************************************************
000600*    CONFIGURATION SECTION                                       *
000610******************************************************************
000620 CONFIGURATION SECTION.
000630
000640 SOURCE-COMPUTER. IBM-2086-A04-140.
000650 OBJECT-COMPUTER. IBM-2086-A04-140.
000660
000670 SPECIAL-NAMES.
000680     SYSLST IS PRINTER
000690     C01    IS TOP-OF-FORM,
000700     UPSI-0 ON STATUS IS WITH-VERBOSE-LOG.
000710
000720******************************************************************
000730*    INPUT-OUTPUT SECTION                                        *
000740******************************************************************
000750 INPUT-OUTPUT SECTION.
000760
000770 FILE-CONTROL.
000780
000790     SELECT DUPRPT
000800         ASSIGN TO DUPRPT
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-FILE-STAT(DUPRPT).
000830
000840     SELECT DUPWORK
000850         ASSIGN TO DUPWORK
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-FILE-STAT(DUPWORK).
000880
000890     SELECT DUPLOG
000900         ASSIGN TO DUPLOG
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-FILE-STAT(DUPLOG).
000930
000940     SELECT SORT-WKFILE
000950         ASSIGN TO SYS001-UT-SORTWK1.
000960
000970/*****************************************************************
000980*                                                                *
000990*    DATA DIVISION                                               *
001000*                                                                *
001010******************************************************************
001020 DATA DIVISION.
001030
001040******************************************************************
001050*    FILE SECTION                                                *
001060******************************************************************
001070 FILE SECTION.
001080
001090 FD  DUPRPT
001100     RECORD IS VARYING IN SIZE
001110       FROM 1 TO 220 CHARACTERS
001120       DEPENDING ON WS-LINE-LEN.
001130 01  DUPRPT-LINE-RECORD.
001140     03  DR-LINE-TEXT             PIC  X(219).
001150     03  FILLER                   PIC  X(001).
001160
001170 FD  DUPWORK.
001180 COPY DUPGRPRC.
001190
001200 SD  SORT-WKFILE.
001210 01  SORT-RECORD.
001220 COPY DUPGRPRC
001230     REPLACING DG-FOLDER-COUNT       BY SR-FOLDER-COUNT
001240               DG-FOLDER-LIST        BY SR-FOLDER-LIST
001250               DG-SHARED-GROUP-COUNT
001260                 BY SR-SHARED-GROUP-COUNT
001270               DG-TOTAL-SHARED-SIZE
001280                 BY SR-TOTAL-SHARED-SIZE
001290               DG-WASTED-SPACE       BY SR-WASTED-SPACE.
001300
001310 FD  DUPLOG.
001320 01  DUPLOG-RECORD.
001330     03  DL-LOG-TEXT              PIC  X(078).
001340     03  FILLER                   PIC  X(002).
001350
001360******************************************************************
001370*    WORKING-STORAGE SECTION                                     *
001380******************************************************************
001390 WORKING-STORAGE SECTION.
001400
001410 77  WS-LINE-LEN                 PIC S9(04)   BINARY VALUE ZERO.
001420
001430 01  WS-FIELDS.
001440   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001450   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.
001460   03  THIS-PGM                  PIC  X(8)    VALUE 'DUPANLYZ'.
001470
001480   03  DUPRPT                    PIC S9(04)   BINARY VALUE 1.
001490   03  DUPWORK                   PIC S9(04)   BINARY VALUE 2.
001500   03  DUPLOG                    PIC S9(04)   BINARY VALUE 3.
001510   03  STAT-TOTL                 PIC S9(04)   BINARY VALUE 3.
001520
001530   03  FSUB                      PIC S9(04)   BINARY.
001540   03  SUB                       PIC S9(04)   BINARY.
001550   03  SUB2                      PIC S9(04)   BINARY.
001560   03  CPOS                      PIC S9(04)   BINARY.
001570
001580   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
001590
001600   03  WS-RUN-DATE               PIC  9(08).
001610   03  WS-RUN-TIME               PIC  9(08).
001620   03  WS-LOG-DATE               PIC  9(08).
001630   03  WS-LOG-TIME               PIC  9(08).
001640   03  WS-LOG-LEVEL              PIC  X(05).
001650   03  WS-LOG-TEXT               PIC  X(80).
001660
001670* FILE STATUS / STATUS-CHECK TABLE, ONE ENTRY PER SEQUENTIAL FILE
001680 01  WS-FILE-TABLE.
001690   03  WS-FILE-ENTRY                          OCCURS 3 TIMES.
001700     05  WS-FILE-STAT            PIC  X(02).
001710       88  STAT-NORMAL                        VALUE '00'.
001720       88  STAT-EOFILE                        VALUE '10'.
001730       88  STAT-NOTFOUND                       VALUE '35'.
001740     05  WS-FILE-ID              PIC  X(08).
001750     05  FILLER                  PIC  X(01).
001760
001770 01  WS-LINE-TEXT-AREA           PIC  X(220)  VALUE SPACES.
001780 01  WS-LINE-COUNT               PIC S9(07)   BINARY VALUE ZERO.
001790 01  WS-ERROR-LINE-NO            PIC  9(07)   VALUE ZERO.
001800
001810* CURRENT-LINE CSV SPLIT WORK AREA
001820 01  WS-SPLIT-WORK.
001830   03  WS-SPLIT-COUNT            PIC S9(04)   BINARY VALUE ZERO.
001840   03  WS-SPLIT-ENTRY                         OCCURS 6 TIMES.
001850     05  WS-SPLIT-FIELD          PIC  X(120)  VALUE SPACES.
001860     05  WS-SPLIT-LEN            PIC S9(04)   BINARY VALUE ZERO.
001870   03  WS-CURRENT-CHAR           PIC  X.
001880   03  WS-IN-QUOTES              PIC  X       VALUE 'N'.
001890     88  IN-QUOTES                            VALUE 'Y'.
001900     88  NOT-IN-QUOTES                        VALUE 'N'.
001910   03  WS-TOKEN-BUFFER           PIC  X(120)  VALUE SPACES.
001920   03  WS-TOKEN-LEN              PIC S9(04)   BINARY VALUE ZERO.
001930   03  FILLER                    PIC  X(01)   VALUE SPACES.
001940
001950* EXPECTED HEADER LITERALS - MUST MATCH THE APPLIANCE REPORT'S
001960* COLUMN HEADINGS EXACTLY OR THE EXTRACT LAYOUT HAS CHANGED
001970* AGAIN AND STORAGE NEEDS TO BE CALLED (TKT#6640).
001980 01  WS-EXPECTED-HEADER.
001990   03  WS-EXP-1              PIC  X(05)   VALUE 'Group'.
002000   03  WS-EXP-2              PIC  X(13)   VALUE 'Shared Folder'.
002010   03  WS-EXP-3              PIC  X(04)   VALUE 'File'.
002020   03  WS-EXP-4              PIC  X(10)   VALUE 'Size(Byte)'.
002030   03  WS-EXP-5              PIC  X(13)   VALUE 'Modified Time'.
002040   03  FILLER                    PIC  X(01)   VALUE SPACES.
002050*    FLAT SINGLE-FIELD VIEW OF THE SAME FIVE LITERALS - USED BY
002060*    THE OLD DEBUG DUMP THAT DISPLAYS THE WHOLE EXPECTED HEADER
002070*    ON ONE LINE WHEN UPSI-0 REQUESTS THE VERBOSE LOG (PDJ 1994).
002080 01  WS-EXPECTED-HEADER-R REDEFINES WS-EXPECTED-HEADER.
002090   03  WS-EXP-FLAT               PIC  X(44).
002100   03  FILLER                    PIC  X(02).
002110
002120* PARSED DATA-LINE RECORD, ONE COPY OF A DUPLICATED FILE
002130 COPY DUPINREC.
002140
002150* IN-MEMORY TABLE OF EVERY DUPLICATE-FILE RECORD, INPUT ORDER
002160 01  WS-DUP-TABLE.
002170   03  WS-DUP-COUNT              PIC S9(05)   BINARY VALUE ZERO.
002180   03  WS-DUP-ENTRY OCCURS 1 TO 20000 TIMES
002190         DEPENDING ON WS-DUP-COUNT
002200         INDEXED BY DUP-IDX.
002210     05  DRT-GROUP-ID            PIC  X(08).
002220     05  DRT-SHARED-FOLDER       PIC  X(40).
002230     05  DRT-FILE-PATH           PIC  X(120).
002240     05  DRT-FILE-SIZE           PIC  9(12).
002250     05  DRT-MODIFIED-TIME       PIC  X(19).
002260*    SAME BREAKOUT AS DR-MOD-TIME-PARTS IN DUPINREC - KEPT HERE
002270*    TOO SO A FOLDER-GROUP ENTRY CAN BE AGED BY MONTH WITHOUT
002280*    RE-READING DUPRPT (TLM, MONTH-END AGING REQUEST, 1994).
002290     05  DRT-MOD-TIME-PARTS REDEFINES DRT-MODIFIED-TIME.
002300         07  DRT-MOD-YYYY        PIC  X(04).
002310         07  FILLER              PIC  X(01).
002320         07  DRT-MOD-MM          PIC  X(02).
002330         07  FILLER              PIC  X(12).
002340     05  FILLER                  PIC  X(01).
002350
002360* ONE ENTRY PER DISTINCT GROUP-ID SEEN - FOLDER-GROUP ANALYZER
002370* STEP 1/2: DISTINCT FOLDERS TOUCHED BY THAT DUPLICATE GROUP,
002380* ITS COPY COUNT, AND ONE COPY'S SIZE.
002390 01  WS-DGRP-TABLE.
002400   03  WS-DGRP-COUNT             PIC S9(04)   BINARY VALUE ZERO.
002410   03  WS-DGRP-ENTRY OCCURS 1 TO 5000 TIMES
002420         DEPENDING ON WS-DGRP-COUNT
002430         INDEXED BY DGRP-IDX.
002440     05  DGRP-GROUP-ID           PIC  X(08).
002450     05  DGRP-FOLDER-COUNT       PIC S9(04)   BINARY VALUE ZERO.
002460     05  DGRP-FOLDER-LIST        PIC  X(40)   OCCURS 20 TIMES.
002470*    FLAT VIEW OF THE 20 FOLDER SLOTS - LETS D20 CLEAR THE WHOLE
002480*    LIST WITH ONE MOVE SPACES INSTEAD OF A 20-TIME PERFORM WHEN
002490*    A NEW GROUP-ID ENTRY IS OPENED (TLM, TKT#5205, 1993).
002500     05  DGRP-FOLDER-BLOCK REDEFINES DGRP-FOLDER-LIST
002510                              PIC  X(800).
002520     05  DGRP-RECORD-COUNT       PIC S9(04)   BINARY VALUE ZERO.
002530     05  DGRP-FILE-SIZE          PIC  9(12).
002540     05  FILLER                  PIC  X(01).
002550
002560* ONE ENTRY PER DISTINCT FOLDER SET ACCUMULATED - FOLDER-GROUP
002570* ANALYZER STEP 3, BEFORE THE MINIMUM-SIZE THRESHOLD (STEP 4).
002580 01  WS-FST-TABLE.
002590   03  WS-FST-COUNT              PIC S9(04)   BINARY VALUE ZERO.
002600   03  WS-FST-ENTRY OCCURS 1 TO 1000 TIMES
002610         DEPENDING ON WS-FST-COUNT
002620         INDEXED BY FST-IDX.
002630     05  FST-FOLDER-COUNT        PIC S9(04)   BINARY VALUE ZERO.
002640     05  FST-FOLDER-LIST         PIC  X(40)   OCCURS 20 TIMES.
002650     05  FST-GROUP-COUNT         PIC S9(06)   BINARY VALUE ZERO.
002660     05  FST-TOTAL-SHARED        PIC S9(15)   BINARY VALUE ZERO.
002670     05  FST-WASTED              PIC S9(15)   BINARY VALUE ZERO.
002680     05  FILLER                  PIC  X(01).
002690
002700* FOLDER-NAME EXTRACTOR WORK AREA
002710 01  WS-EXTRACT-WORK.
002720   03  WS-VOLUME-PREFIX          PIC  X(09)   VALUE '/volume1/'.
002730   03  WS-SLASH-POS              PIC S9(04)   BINARY VALUE ZERO.
002740   03  WS-FOLDER-START           PIC S9(04)   BINARY VALUE ZERO.
002750   03  WS-FOLDER-END             PIC S9(04)   BINARY VALUE ZERO.
002760   03  WS-EXTRACTED-FOLDER       PIC  X(40)   VALUE SPACES.
002770   03  WS-VALID-SW               PIC  X       VALUE 'Y'.
002780     88  IS-VALID-PATH                        VALUE 'Y'.
002790     88  NOT-VALID-PATH                       VALUE 'N'.
002800   03  FILLER                    PIC  X(01)   VALUE SPACES.
002810
002820* MINIMUM-GROUP-SIZE THRESHOLD - STORAGE TEAM ONLY WANTS TO SEE
002830* FOLDER SETS WORTH RECLAIMING.  DEFAULT SHOWN BELOW, RAISED BY
002840* RSK 08/14/2006 WHEN THE APPLIANCE VOLUMES GREW.
002850 01  WS-MIN-GROUP-SIZE           PIC  9(15)   VALUE 50000000.
002860
002870* RUN COUNTERS DISPLAYED AT PROGRAM END
002880 01  WS-GROUPS-SPANNING          PIC S9(06)   BINARY VALUE ZERO.
002890 01  WS-GROUPS-SINGLE-FOLDER     PIC S9(06)   BINARY VALUE ZERO.
002900 01  WS-SETS-BUILT               PIC S9(06)   BINARY VALUE ZERO.
002910 01  WS-SETS-DROPPED             PIC S9(06)   BINARY VALUE ZERO.
002920 01  WS-SETS-WRITTEN             PIC S9(06)   BINARY VALUE ZERO.
002930
002940 01  VAR-EDIT                    PIC  Z(6)9-.
002950
002960/*****************************************************************
002970*                                                                *
002980*    PROCEDURE DIVISION                                          *
002990*                                                                *
003000******************************************************************
003010 PROCEDURE DIVISION.
003020
003030******************************************************************
003040*    MAINLINE ROUTINE                                            *
003050******************************************************************
003060 A00-MAINLINE-ROUTINE.
003070
003080     PERFORM B10-INITIALIZATION THRU B15-EXIT.
003090
003100     IF  RTC-CODE = ZERO
003110         PERFORM C10-READ-DUPRPT-FILE THRU C19-EXIT-READ
003120           UNTIL STAT-EOFILE(DUPRPT)
003130              OR RTC-CODE NOT = ZERO
003140     END-IF.
003150
003160     IF  RTC-CODE = ZERO
003170         PERFORM D00-BUILD-FOLDER-GROUPS THRU D09-EXIT-BUILD
003180     END-IF.
003190
003200     IF  RTC-CODE = ZERO
003210         PERFORM D50-ATTRIBUTE-FOLDER-SETS THRU D59-EXIT-ATTRIB
003220     END-IF.
003230
003240     IF  RTC-CODE = ZERO
003250         PERFORM E00-SORT-FOLDER-GROUPS
003260     END-IF.
003270
003280     PERFORM B20-TERMINATION THRU B25-EXIT.
003290
003300     DISPLAY ' '                UPON PRINTER.
003310     MOVE WS-LINE-COUNT           TO VAR-EDIT.
003320     DISPLAY 'DATA LINES READ .......... ' VAR-EDIT
003330                               UPON PRINTER.
003340     MOVE WS-DGRP-COUNT           TO VAR-EDIT.
003350     DISPLAY 'DISTINCT DUPLICATE GROUPS. ' VAR-EDIT
003360                               UPON PRINTER.
003370     MOVE WS-GROUPS-SPANNING      TO VAR-EDIT.
003380     DISPLAY 'GROUPS SPANNING 2+ FOLDERS ' VAR-EDIT
003390                               UPON PRINTER.
003400     MOVE WS-GROUPS-SINGLE-FOLDER TO VAR-EDIT.
003410     DISPLAY 'GROUPS CONFINED TO 1 FOLDER ' VAR-EDIT
003420                               UPON PRINTER.
003430     MOVE WS-SETS-BUILT           TO VAR-EDIT.
003440     DISPLAY 'FOLDER SETS BUILT ........ ' VAR-EDIT
003450                               UPON PRINTER.
003460     MOVE WS-SETS-DROPPED         TO VAR-EDIT.
003470     DISPLAY 'FOLDER SETS BELOW MINIMUM . ' VAR-EDIT
003480                               UPON PRINTER.
003490     MOVE WS-SETS-WRITTEN         TO VAR-EDIT.
003500     DISPLAY 'FOLDER SETS WRITTEN TO WORK ' VAR-EDIT
003510                               UPON PRINTER.
003520
003530     GOBACK.
003540
003550/*****************************************************************
003560*    PROGRAM INITIALIZATION ROUTINE                              *
003570******************************************************************
003580 B10-INITIALIZATION.
003590
003600     MOVE 'DUPRPT'                TO WS-FILE-ID(DUPRPT).
003610     MOVE 'DUPWORK'               TO WS-FILE-ID(DUPWORK).
003620     MOVE 'DUPLOG'                TO WS-FILE-ID(DUPLOG).
003630
003640     OPEN OUTPUT DUPLOG.
003650     MOVE SPACES                  TO WS-LOG-TEXT.
003660*    LOG OPENED FIRST SO EARLY FAILURES STILL GET A TRAIL.
003670     COPY WSJOBIN.
003680
003690     OPEN INPUT  DUPRPT.
003700     IF  STAT-NOTFOUND(DUPRPT)
003710         MOVE 8                   TO RTC-CODE
003720         DISPLAY 'ERROR - DUPRPT FILE NOT FOUND'
003730                               UPON PRINTER
003740         DISPLAY 'ERROR - DUPRPT FILE NOT FOUND'
003750                               UPON CONSOLE
003760         MOVE 'ERROR'             TO WS-LOG-LEVEL
003770         MOVE 'DUPRPT FILE NOT FOUND' TO WS-LOG-TEXT
003780         PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG
003790         GO TO B15-EXIT
003800     END-IF.
003810
003820     MOVE DUPRPT                  TO FSUB.
003830     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003840     IF  RTC-CODE NOT = ZERO
003850         GO TO B15-EXIT
003860     END-IF.
003870
003880     OPEN OUTPUT DUPWORK.
003890     MOVE DUPWORK                 TO FSUB.
003900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003910     IF  RTC-CODE NOT = ZERO
003920         GO TO B15-EXIT
003930     END-IF.
003940
003950     PERFORM C00-READ-HEADER-LINE THRU C09-EXIT-HEADER.
003960
003970 B15-EXIT.
003980     EXIT.
003990
004000/*****************************************************************
004010*    PROGRAM TERMINATION ROUTINE                                 *
004020******************************************************************
004030 B20-TERMINATION.
004040
004050     IF  STAT-NORMAL(DUPRPT)
004060     OR  STAT-EOFILE(DUPRPT)
004070         CLOSE DUPRPT
004080     END-IF.
004090     IF  STAT-NORMAL(DUPWORK)
004100         CLOSE DUPWORK
004110     END-IF.
004120
004130     COPY WSJOBRC.
004140
004150     CLOSE DUPLOG.
004160
004170 B25-EXIT.
004180     EXIT.
004190
004200/*****************************************************************
004210*    CHECK A SEQUENTIAL FILE'S STATUS                            *
004220******************************************************************
004230 B90-CHECK-STATUS.
004240
004250 COPY WSFSTAT.
004260
004270 B95-EXIT-CHECK.
004280     EXIT.
004290
004300/*****************************************************************
004310*    PROGRAM PROCESSING ROUTINES - REPORT READER                 *
004320******************************************************************
004330
004340 C00-READ-HEADER-LINE.
004350
004360     READ DUPRPT INTO WS-LINE-TEXT-AREA
004370       AT END
004380         MOVE 12                  TO RTC-CODE
004390         MOVE 'ERROR'             TO WS-LOG-LEVEL
004400         MOVE 'DUPRPT IS EMPTY - NO HEADER LINE'
004410                                  TO WS-LOG-TEXT
004420         PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG
004430         GO TO C09-EXIT-HEADER
004440     END-READ.
004450
004460     PERFORM C30-SPLIT-CSV-LINE THRU C39-EXIT-SPLIT.
004470
004480*    OLD VERBOSE-LOG DEBUG DUMP OF THE EXPECTED HEADER - PDJ 1994.
004490     IF  WITH-VERBOSE-LOG
004500         DISPLAY 'EXPECTED HEADER - ' WS-EXP-FLAT
004510                               UPON PRINTER
004520     END-IF.
004530
004540     IF  WS-SPLIT-COUNT NOT = 5
004550     OR  WS-SPLIT-FIELD(1) NOT = WS-EXP-1
004560     OR  WS-SPLIT-FIELD(2) NOT = WS-EXP-2
004570     OR  WS-SPLIT-FIELD(3) NOT = WS-EXP-3
004580     OR  WS-SPLIT-FIELD(4) NOT = WS-EXP-4
004590     OR  WS-SPLIT-FIELD(5) NOT = WS-EXP-5
004600         MOVE 12                  TO RTC-CODE
004610         MOVE 'ERROR'             TO WS-LOG-LEVEL
004620         MOVE 'DUPRPT HEADER LINE DOES NOT MATCH EXPECTED FORMAT'
004630                                  TO WS-LOG-TEXT
004640         DISPLAY 'ERROR - ' WS-LOG-TEXT
004650                               UPON PRINTER
004660         PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG
004670     END-IF.
004680
004690 C09-EXIT-HEADER.
004700     EXIT.
004710
004720 C10-READ-DUPRPT-FILE.
004730
004740     READ DUPRPT INTO WS-LINE-TEXT-AREA
004750       AT END
004760         SET STAT-EOFILE(DUPRPT)  TO TRUE
004770         GO TO C19-EXIT-READ
004780     END-READ.
004790
004800     ADD  1                       TO WS-LINE-COUNT.
004810     MOVE WS-LINE-COUNT           TO WS-ERROR-LINE-NO.
004820
004830     PERFORM C20-PARSE-DATA-LINE THRU C29-EXIT-PARSE.
004840
004850     IF  RTC-CODE = ZERO
004860         MOVE WS-DUP-COUNT + 1     TO WS-DUP-COUNT
004870         SET  DUP-IDX             TO WS-DUP-COUNT
004880         MOVE DR-GROUP-ID         TO DRT-GROUP-ID(DUP-IDX)
004890         MOVE DR-SHARED-FOLDER    TO DRT-SHARED-FOLDER(DUP-IDX)
004900         MOVE DR-FILE-PATH        TO DRT-FILE-PATH(DUP-IDX)
004910         MOVE DR-FILE-SIZE        TO DRT-FILE-SIZE(DUP-IDX)
004920         MOVE DR-MODIFIED-TIME    TO DRT-MODIFIED-TIME(DUP-IDX)
004930     END-IF.
004940
004950 C19-EXIT-READ.
004960     EXIT.
004970
004980/*****************************************************************
004990*    RECORD-LINE PARSER / FIELD VALIDATORS - REJECT LINES THE    *
005000*    STORAGE-APPLIANCE FEED HAS NO BUSINESS PRODUCING            *
005010******************************************************************
005020 C20-PARSE-DATA-LINE.
005030
005040     PERFORM C30-SPLIT-CSV-LINE THRU C39-EXIT-SPLIT.
005050
005060     IF  WS-SPLIT-COUNT NOT = 5
005070         MOVE 16                  TO RTC-CODE
005080         STRING 'LINE ' DELIMITED BY SIZE
005090                WS-ERROR-LINE-NO  DELIMITED BY SIZE
005100                ' DOES NOT HAVE EXACTLY 5 FIELDS'
005110                                  DELIMITED BY SIZE
005120                               INTO WS-LOG-TEXT
005130         PERFORM C90-LOG-PARSE-ERROR THRU C99-EXIT-PARSE
005140         GO TO C29-EXIT-PARSE
005150     END-IF.
005160
005170     IF  WS-SPLIT-LEN(1) = ZERO
005180     OR  WS-SPLIT-LEN(2) = ZERO
005190     OR  WS-SPLIT-LEN(3) = ZERO
005200     OR  WS-SPLIT-LEN(5) = ZERO
005210         MOVE 16                  TO RTC-CODE
005220         STRING 'LINE ' DELIMITED BY SIZE
005230                WS-ERROR-LINE-NO  DELIMITED BY SIZE
005240                ' HAS AN EMPTY GROUP-ID, FOLDER, PATH OR '
005250                                  DELIMITED BY SIZE
005260                'MODIFIED-TIME FIELD'
005270                                  DELIMITED BY SIZE
005280                               INTO WS-LOG-TEXT
005290         PERFORM C90-LOG-PARSE-ERROR THRU C99-EXIT-PARSE
005300         GO TO C29-EXIT-PARSE
005310     END-IF.
005320
005330     IF  WS-SPLIT-LEN(4) = ZERO
005340     OR  WS-SPLIT-FIELD(4)(1:WS-SPLIT-LEN(4)) NOT NUMERIC
005350         MOVE 16                  TO RTC-CODE
005360         STRING 'LINE ' DELIMITED BY SIZE
005370                WS-ERROR-LINE-NO  DELIMITED BY SIZE
005380                ' HAS A NON-NUMERIC SIZE FIELD "'
005390                                  DELIMITED BY SIZE
005400                WS-SPLIT-FIELD(4)(1:WS-SPLIT-LEN(4))
005410                                  DELIMITED BY SIZE
005420                '"'               DELIMITED BY SIZE
005430                               INTO WS-LOG-TEXT
005440         PERFORM C90-LOG-PARSE-ERROR THRU C99-EXIT-PARSE
005450         GO TO C29-EXIT-PARSE
005460     END-IF.
005470
005480     PERFORM C40-EXTRACT-FOLDER-NAME THRU C49-EXIT-EXTRACT.
005490     IF  NOT-VALID-PATH
005500         MOVE 16                  TO RTC-CODE
005510         STRING 'LINE ' DELIMITED BY SIZE
005520                WS-ERROR-LINE-NO  DELIMITED BY SIZE
005530                ' HAS A FILE-PATH THAT DOES NOT MATCH '
005540                                  DELIMITED BY SIZE
005550                '/volume1/<folder>/... - "'
005560                                  DELIMITED BY SIZE
005570                WS-SPLIT-FIELD(3)(1:WS-SPLIT-LEN(3))
005580                                  DELIMITED BY SIZE
005590                '"'               DELIMITED BY SIZE
005600                               INTO WS-LOG-TEXT
005610         PERFORM C90-LOG-PARSE-ERROR THRU C99-EXIT-PARSE
005620         GO TO C29-EXIT-PARSE
005630     END-IF.
005640
005650     MOVE WS-SPLIT-FIELD(1)       TO DR-GROUP-ID.
005660     MOVE WS-SPLIT-FIELD(2)       TO DR-SHARED-FOLDER.
005670     MOVE WS-SPLIT-FIELD(3)       TO DR-FILE-PATH.
005680     MOVE WS-SPLIT-FIELD(5)       TO DR-MODIFIED-TIME.
005690     MOVE ZEROS                   TO DR-FILE-SIZE.
005700     MOVE WS-SPLIT-FIELD(4)(1:WS-SPLIT-LEN(4))
005710                                  TO DR-FILE-SIZE
005720                                        (13 - WS-SPLIT-LEN(4):
005730                                         WS-SPLIT-LEN(4)).
005740
005750 C29-EXIT-PARSE.
005760     EXIT.
005770
005780 C90-LOG-PARSE-ERROR.
005790     DISPLAY 'ERROR - ' WS-LOG-TEXT
005800                               UPON PRINTER.
005810     DISPLAY 'ERROR - ' WS-LOG-TEXT
005820                               UPON CONSOLE.
005830     MOVE 'ERROR'                 TO WS-LOG-LEVEL.
005840     PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG.
005850 C99-EXIT-PARSE.
005860     EXIT.
005870
005880*----------------------------------------------------------------
005890*    QUOTE-AWARE COMMA SPLIT OF THE CURRENT LINE INTO
005900*    WS-SPLIT-FIELD(1) THRU WS-SPLIT-FIELD(WS-SPLIT-COUNT)
005910*----------------------------------------------------------------
005920 C30-SPLIT-CSV-LINE.
005930
005940     MOVE ZERO                    TO WS-SPLIT-COUNT.
005950     MOVE ZERO                    TO WS-TOKEN-LEN.
005960     MOVE SPACES                  TO WS-TOKEN-BUFFER.
005970     SET  NOT-IN-QUOTES           TO TRUE.
005980     PERFORM C50-CLEAR-SPLIT-ENTRY THRU C59-EXIT-CLEAR
005990       VARYING SUB FROM 1 BY 1 UNTIL SUB > 6.
006000
006010     IF  WS-LINE-LEN > ZERO
006020         PERFORM C31-SCAN-ONE-CHAR THRU C31-EXIT-SCAN
006030           VARYING CPOS FROM 1 BY 1 UNTIL CPOS > WS-LINE-LEN
006040     END-IF.
006050
006060     PERFORM C35-END-TOKEN THRU C35-EXIT-END.
006070
006080 C39-EXIT-SPLIT.
006090     EXIT.
006100
006110 C31-SCAN-ONE-CHAR.
006120     MOVE WS-LINE-TEXT-AREA(CPOS:1) TO WS-CURRENT-CHAR.
006130     IF  WS-CURRENT-CHAR = '"'
006140         IF  IN-QUOTES
006150             SET  NOT-IN-QUOTES    TO TRUE
006160         ELSE
006170             SET  IN-QUOTES        TO TRUE
006180         END-IF
006190     ELSE
006200         IF  WS-CURRENT-CHAR = ','
006210         AND NOT-IN-QUOTES
006220             PERFORM C35-END-TOKEN THRU C35-EXIT-END
006230         ELSE
006240             PERFORM C36-APPEND-CHAR THRU C36-EXIT-APPEND
006250         END-IF
006260     END-IF.
006270 C31-EXIT-SCAN.
006280     EXIT.
006290
006300 C35-END-TOKEN.
006310     ADD  1                       TO WS-SPLIT-COUNT.
006320     IF  WS-SPLIT-COUNT NOT > 6
006330         IF  WS-TOKEN-LEN > ZERO
006340             MOVE WS-TOKEN-BUFFER(1:WS-TOKEN-LEN)
006350                            TO WS-SPLIT-FIELD(WS-SPLIT-COUNT)
006360         END-IF
006370         MOVE WS-TOKEN-LEN        TO WS-SPLIT-LEN(WS-SPLIT-COUNT)
006380     END-IF.
006390     MOVE SPACES                  TO WS-TOKEN-BUFFER.
006400     MOVE ZERO                    TO WS-TOKEN-LEN.
006410 C35-EXIT-END.
006420     EXIT.
006430
006440 C36-APPEND-CHAR.
006450     IF  WS-TOKEN-LEN < 120
006460         ADD  1                   TO WS-TOKEN-LEN
006470         MOVE WS-CURRENT-CHAR TO WS-TOKEN-BUFFER(WS-TOKEN-LEN:1)
006480     END-IF.
006490 C36-EXIT-APPEND.
006500     EXIT.
006510
006520 C50-CLEAR-SPLIT-ENTRY.
006530     MOVE SPACES                  TO WS-SPLIT-FIELD(SUB).
006540     MOVE ZERO                    TO WS-SPLIT-LEN(SUB).
006550 C59-EXIT-CLEAR.
006560     EXIT.
006570
006580*----------------------------------------------------------------
006590*    FOLDER-NAME EXTRACTOR - PULLS THE TOP-LEVEL FOLDER OUT OF
006600*    THE PATH, I.E. THE PIECE RIGHT AFTER /volume1/ (TKT#7118).
006610*    WORKS AGAINST WS-SPLIT-FIELD(3)/WS-SPLIT-LEN(3).
006620*----------------------------------------------------------------
006630 C40-EXTRACT-FOLDER-NAME.
006640
006650     SET  IS-VALID-PATH           TO TRUE.
006660     MOVE SPACES                  TO WS-EXTRACTED-FOLDER.
006670     MOVE ZERO                    TO WS-SLASH-POS.
006680
006690     IF  WS-SPLIT-LEN(3) < 11
006700     OR  WS-SPLIT-FIELD(3)(1:9) NOT = WS-VOLUME-PREFIX
006710         SET  NOT-VALID-PATH      TO TRUE
006720         GO TO C49-EXIT-EXTRACT
006730     END-IF.
006740
006750     MOVE 10                      TO WS-FOLDER-START.
006760     PERFORM C41-FIND-NEXT-SLASH THRU C41-EXIT-FIND
006770       VARYING CPOS FROM WS-FOLDER-START BY 1
006780         UNTIL CPOS > WS-SPLIT-LEN(3)
006790            OR WS-SLASH-POS NOT = ZERO.
006800
006810     IF  WS-SLASH-POS = ZERO
006820     OR  WS-SLASH-POS = WS-FOLDER-START
006830         SET  NOT-VALID-PATH      TO TRUE
006840         GO TO C49-EXIT-EXTRACT
006850     END-IF.
006860
006870     MOVE WS-SLASH-POS - 1         TO WS-FOLDER-END.
006880     MOVE WS-SPLIT-FIELD(3)(WS-FOLDER-START:
006890                            WS-FOLDER-END - WS-FOLDER-START + 1)
006900                                  TO WS-EXTRACTED-FOLDER.
006910
006920 C49-EXIT-EXTRACT.
006930     EXIT.
006940
006950 C41-FIND-NEXT-SLASH.
006960     IF  WS-SPLIT-FIELD(3)(CPOS:1) = '/'
006970         MOVE CPOS                TO WS-SLASH-POS
006980     END-IF.
006990 C41-EXIT-FIND.
007000     EXIT.
007010
007020/*****************************************************************
007030*    FOLDER-GROUP ANALYZER - PARTITION BY GROUP-ID, ACCUMULATE   *
007040*    DISTINCT FOLDERS AND COPY COUNTS PER GROUP-ID (TKT#5205)    *
007050******************************************************************
007060 D00-BUILD-FOLDER-GROUPS.
007070
007080     IF  WS-DUP-COUNT = ZERO
007090         GO TO D09-EXIT-BUILD
007100     END-IF.
007110
007120     PERFORM D01-BUILD-ONE-RECORD THRU D01-EXIT-BUILD
007130       VARYING DUP-IDX FROM 1 BY 1 UNTIL DUP-IDX > WS-DUP-COUNT.
007140
007150 D09-EXIT-BUILD.
007160     EXIT.
007170
007180 D01-BUILD-ONE-RECORD.
007190
007200     PERFORM D20-FIND-OR-ADD-DUP-GROUP THRU D29-EXIT-FIND.
007210
007220     ADD  1                       TO DGRP-RECORD-COUNT(DGRP-IDX).
007230     IF  DGRP-RECORD-COUNT(DGRP-IDX) = 1
007240         MOVE DRT-FILE-SIZE(DUP-IDX)
007250                                  TO DGRP-FILE-SIZE(DGRP-IDX)
007260     END-IF.
007270
007280     PERFORM D30-ADD-DISTINCT-FOLDER THRU D39-EXIT-ADDFLD.
007290
007300 D01-EXIT-BUILD.
007310     EXIT.
007320
007330*----------------------------------------------------------------
007340*    FIND THE WS-DGRP-TABLE ENTRY FOR DRT-GROUP-ID(DUP-IDX),
007350*    ADDING A NEW ENTRY WHEN THIS GROUP-ID HAS NOT BEEN SEEN.
007360*----------------------------------------------------------------
007370 D20-FIND-OR-ADD-DUP-GROUP.
007380
007390     SET  DGRP-IDX                TO 1.
007400     SEARCH WS-DGRP-ENTRY
007410       AT END
007420         MOVE WS-DGRP-COUNT + 1    TO WS-DGRP-COUNT
007430         SET  DGRP-IDX            TO WS-DGRP-COUNT
007440         MOVE DRT-GROUP-ID(DUP-IDX)
007450                                  TO DGRP-GROUP-ID(DGRP-IDX)
007460         MOVE ZERO                TO DGRP-FOLDER-COUNT(DGRP-IDX)
007470         MOVE ZERO                TO DGRP-RECORD-COUNT(DGRP-IDX)
007480         MOVE SPACES              TO DGRP-FOLDER-BLOCK(DGRP-IDX)
007490       WHEN DGRP-GROUP-ID(DGRP-IDX) = DRT-GROUP-ID(DUP-IDX)
007500         CONTINUE
007510     END-SEARCH.
007520
007530 D29-EXIT-FIND.
007540     EXIT.
007550
007560*----------------------------------------------------------------
007570*    ADD DRT-SHARED-FOLDER(DUP-IDX) TO THIS DUPLICATE GROUP'S
007580*    DISTINCT-FOLDER LIST, UNLESS IT IS ALREADY THERE.
007590*----------------------------------------------------------------
007600 D30-ADD-DISTINCT-FOLDER.
007610
007620     MOVE ZERO                    TO SUB2.
007630     PERFORM D31-MATCH-FOLDER THRU D31-EXIT-MATCH
007640       VARYING SUB FROM 1 BY 1
007650         UNTIL SUB > DGRP-FOLDER-COUNT(DGRP-IDX)
007660            OR SUB2 NOT = ZERO.
007670
007680     IF  SUB2 = ZERO
007690     AND DGRP-FOLDER-COUNT(DGRP-IDX) < 20
007700         ADD  1                   TO DGRP-FOLDER-COUNT(DGRP-IDX)
007710         MOVE DRT-SHARED-FOLDER(DUP-IDX)
007720                            TO DGRP-FOLDER-LIST(DGRP-IDX,
007730                                  DGRP-FOLDER-COUNT(DGRP-IDX))
007740     END-IF.
007750
007760 D39-EXIT-ADDFLD.
007770     EXIT.
007780
007790 D31-MATCH-FOLDER.
007800     IF  DGRP-FOLDER-LIST(DGRP-IDX, SUB) =
007810           DRT-SHARED-FOLDER(DUP-IDX)
007820         MOVE 1                   TO SUB2
007830     END-IF.
007840 D31-EXIT-MATCH.
007850     EXIT.
007860
007870/*****************************************************************
007880*    FOLDER-GROUP ANALYZER - ATTRIBUTE EACH QUALIFYING           *
007890*    DUPLICATE GROUP TO THE EXACT SET OF FOLDERS IT SHARES,      *
007900*    NOT JUST ANY TWO OF THEM (PDJ, TKT#5205)                    *
007910******************************************************************
007920 D50-ATTRIBUTE-FOLDER-SETS.
007930
007940     IF  WS-DGRP-COUNT = ZERO
007950         GO TO D59-EXIT-ATTRIB
007960     END-IF.
007970
007980     PERFORM D51-ATTRIBUTE-ONE-GROUP THRU D51-EXIT-ATTRIB
007990       VARYING DGRP-IDX FROM 1 BY 1
008000         UNTIL DGRP-IDX > WS-DGRP-COUNT.
008010
008020 D59-EXIT-ATTRIB.
008030     EXIT.
008040
008050 D51-ATTRIBUTE-ONE-GROUP.
008060
008070     IF  DGRP-FOLDER-COUNT(DGRP-IDX) < 2
008080         ADD  1                   TO WS-GROUPS-SINGLE-FOLDER
008090         GO TO D51-EXIT-ATTRIB
008100     END-IF.
008110
008120     ADD  1                       TO WS-GROUPS-SPANNING.
008130     PERFORM D60-FIND-MATCHING-SET THRU D69-EXIT-MATCH.
008140
008150     IF  SUB2 = ZERO
008160         MOVE WS-FST-COUNT + 1     TO WS-FST-COUNT
008170         SET  FST-IDX             TO WS-FST-COUNT
008180         ADD  1                   TO WS-SETS-BUILT
008190         PERFORM D70-COPY-FOLDER-LIST THRU D79-EXIT-COPY
008200         MOVE ZERO                TO FST-GROUP-COUNT(FST-IDX)
008210         MOVE ZERO                TO FST-TOTAL-SHARED(FST-IDX)
008220         MOVE ZERO                TO FST-WASTED(FST-IDX)
008230     END-IF.
008240
008250     ADD  1                       TO FST-GROUP-COUNT(FST-IDX).
008260     ADD  DGRP-FILE-SIZE(DGRP-IDX) TO FST-TOTAL-SHARED(FST-IDX).
008270     COMPUTE FST-WASTED(FST-IDX) =
008280             FST-WASTED(FST-IDX) +
008290             DGRP-FILE-SIZE(DGRP-IDX) *
008300               (DGRP-RECORD-COUNT(DGRP-IDX) - 1).
008310
008320 D51-EXIT-ATTRIB.
008330     EXIT.
008340
008350*----------------------------------------------------------------
008360*    SEARCH WS-FST-TABLE FOR AN ENTRY WHOSE FOLDER SET IS
008370*    EXACTLY THE DISTINCT FOLDERS OF DGRP-ENTRY(DGRP-IDX).
008380*    SUB2 RETURNS NOT-ZERO WHEN A MATCH WAS FOUND (FST-IDX SET).
008390*----------------------------------------------------------------
008400 D60-FIND-MATCHING-SET.
008410
008420     MOVE ZERO                    TO SUB2.
008430     IF  WS-FST-COUNT = ZERO
008440         GO TO D69-EXIT-MATCH
008450     END-IF.
008460
008470     PERFORM D61-TEST-ONE-SET THRU D61-EXIT-TEST
008480       VARYING FST-IDX FROM 1 BY 1
008490         UNTIL FST-IDX > WS-FST-COUNT
008500            OR SUB2 NOT = ZERO.
008510
008520 D69-EXIT-MATCH.
008530     EXIT.
008540
008550 D61-TEST-ONE-SET.
008560     IF  FST-FOLDER-COUNT(FST-IDX) = DGRP-FOLDER-COUNT(DGRP-IDX)
008570         PERFORM D62-SETS-MATCH THRU D62-EXIT-SETMATCH
008580     END-IF.
008590 D61-EXIT-TEST.
008600     EXIT.
008610
008620 D62-SETS-MATCH.
008630*    BOTH SETS ARE THE SAME SIZE.  EVERY FOLDER OF THE DUPLICATE
008640*    GROUP'S LIST MUST APPEAR SOMEWHERE IN THE CANDIDATE SET FOR
008650*    THE TWO SETS TO BE EXACTLY EQUAL.
008660     MOVE 1                       TO SUB2.
008670     PERFORM D63-CHECK-ONE-FOLDER THRU D63-EXIT-CHECK
008680       VARYING SUB FROM 1 BY 1
008690         UNTIL SUB > DGRP-FOLDER-COUNT(DGRP-IDX)
008700            OR SUB2 = ZERO.
008710 D62-EXIT-SETMATCH.
008720     EXIT.
008730
008740 D63-CHECK-ONE-FOLDER.
008750     MOVE ZERO                    TO WS-FOLDER-START.
008760     PERFORM D64-CHECK-ONE-PAIR THRU D64-EXIT-PAIR
008770       VARYING SUB2 FROM 1 BY 1
008780         UNTIL SUB2 > FST-FOLDER-COUNT(FST-IDX)
008790            OR WS-FOLDER-START NOT = ZERO.
008800     IF  WS-FOLDER-START = ZERO
008810         MOVE ZERO                TO SUB2
008820     ELSE
008830         MOVE 1                   TO SUB2
008840     END-IF.
008850 D63-EXIT-CHECK.
008860     EXIT.
008870
008880 D64-CHECK-ONE-PAIR.
008890     IF  FST-FOLDER-LIST(FST-IDX, SUB2) =
008900           DGRP-FOLDER-LIST(DGRP-IDX, SUB)
008910         MOVE 1                   TO WS-FOLDER-START
008920     END-IF.
008930 D64-EXIT-PAIR.
008940     EXIT.
008950
008960*----------------------------------------------------------------
008970*    COPY THE DISTINCT FOLDERS OF DGRP-ENTRY(DGRP-IDX) INTO THE
008980*    NEW FOLDER-SET ENTRY FST-ENTRY(FST-IDX).
008990*----------------------------------------------------------------
009000 D70-COPY-FOLDER-LIST.
009010
009020     MOVE DGRP-FOLDER-COUNT(DGRP-IDX)
009030                                  TO FST-FOLDER-COUNT(FST-IDX).
009040     PERFORM D71-COPY-ONE-FOLDER THRU D71-EXIT-CPYFLD
009050       VARYING SUB FROM 1 BY 1
009060         UNTIL SUB > DGRP-FOLDER-COUNT(DGRP-IDX).
009070
009080 D79-EXIT-COPY.
009090     EXIT.
009100
009110 D71-COPY-ONE-FOLDER.
009120     MOVE DGRP-FOLDER-LIST(DGRP-IDX, SUB)
009130                            TO FST-FOLDER-LIST(FST-IDX, SUB).
009140 D71-EXIT-CPYFLD.
009150     EXIT.
009160
009170/*****************************************************************
009180*    APPLY THE MINIMUM-GROUP-SIZE THRESHOLD AND SORT THE         *
009190*    SURVIVING FOLDER SETS DESCENDING BY TOTAL-SHARED-SIZE SO    *
009200*    OPERATIONS SEE THE BIGGEST RECLAIM FIRST, THEN WRITE THEM   *
009210*    TO DUPWORK FOR DUPCMPCT.                                    *
009220******************************************************************
009230 E00-SORT-FOLDER-GROUPS.
009240
009250     SORT SORT-WKFILE
009260                 ON DESCENDING KEY SR-TOTAL-SHARED-SIZE
009270          INPUT  PROCEDURE IS
009280                 F00-RELEASE-QUALIFYING-GROUPS
009290                   THRU F09-EXIT-RELEASE
009300          OUTPUT PROCEDURE IS
009310                 F20-WRITE-SORTED-GROUPS THRU F29-EXIT-WRITE.
009320
009330 F00-RELEASE-QUALIFYING-GROUPS.
009340
009350     IF  WS-FST-COUNT = ZERO
009360         GO TO F09-EXIT-RELEASE
009370     END-IF.
009380
009390     PERFORM F01-RELEASE-ONE-GROUP THRU F01-EXIT-RELEASE
009400       VARYING FST-IDX FROM 1 BY 1 UNTIL FST-IDX > WS-FST-COUNT.
009410
009420 F09-EXIT-RELEASE.
009430     EXIT.
009440
009450 F01-RELEASE-ONE-GROUP.
009460
009470     IF  FST-TOTAL-SHARED(FST-IDX) < WS-MIN-GROUP-SIZE
009480         ADD  1                   TO WS-SETS-DROPPED
009490         GO TO F01-EXIT-RELEASE
009500     END-IF.
009510
009520     MOVE FST-FOLDER-COUNT(FST-IDX)   TO SR-FOLDER-COUNT.
009530     MOVE FST-GROUP-COUNT(FST-IDX)    TO SR-SHARED-GROUP-COUNT.
009540     MOVE FST-TOTAL-SHARED(FST-IDX)   TO SR-TOTAL-SHARED-SIZE.
009550     MOVE FST-WASTED(FST-IDX)         TO SR-WASTED-SPACE.
009560     MOVE SPACES                      TO SR-FOLDER-LIST(1)
009570                                          SR-FOLDER-LIST(2)
009580                                          SR-FOLDER-LIST(3)
009590                                          SR-FOLDER-LIST(4)
009600                                          SR-FOLDER-LIST(5)
009610                                          SR-FOLDER-LIST(6)
009620                                          SR-FOLDER-LIST(7)
009630                                          SR-FOLDER-LIST(8)
009640                                          SR-FOLDER-LIST(9)
009650                                          SR-FOLDER-LIST(10)
009660                                          SR-FOLDER-LIST(11)
009670                                          SR-FOLDER-LIST(12)
009680                                          SR-FOLDER-LIST(13)
009690                                          SR-FOLDER-LIST(14)
009700                                          SR-FOLDER-LIST(15)
009710                                          SR-FOLDER-LIST(16)
009720                                          SR-FOLDER-LIST(17)
009730                                          SR-FOLDER-LIST(18)
009740                                          SR-FOLDER-LIST(19)
009750                                          SR-FOLDER-LIST(20).
009760     PERFORM F02-COPY-ONE-SORT-FOLDER THRU F02-EXIT-CPYSRT
009770       VARYING SUB FROM 1 BY 1
009780         UNTIL SUB > FST-FOLDER-COUNT(FST-IDX).
009790
009800     RELEASE SORT-RECORD.
009810
009820 F01-EXIT-RELEASE.
009830     EXIT.
009840
009850 F02-COPY-ONE-SORT-FOLDER.
009860     MOVE FST-FOLDER-LIST(FST-IDX, SUB) TO SR-FOLDER-LIST(SUB).
009870 F02-EXIT-CPYSRT.
009880     EXIT.
009890
009900 F20-WRITE-SORTED-GROUPS.
009910
009920     RETURN SORT-WKFILE RECORD
009930       AT END
009940         GO TO F29-EXIT-WRITE
009950     END-RETURN.
009960
009970     MOVE SR-FOLDER-COUNT          TO DG-FOLDER-COUNT.
009980     MOVE SR-SHARED-GROUP-COUNT    TO DG-SHARED-GROUP-COUNT.
009990     MOVE SR-TOTAL-SHARED-SIZE     TO DG-TOTAL-SHARED-SIZE.
010000     MOVE SR-WASTED-SPACE          TO DG-WASTED-SPACE.
010010     PERFORM F21-COPY-ONE-WORK-FOLDER THRU F21-EXIT-CPYWRK
010020       VARYING SUB FROM 1 BY 1 UNTIL SUB > 20.
010030
010040     WRITE DUPGRP-RECORD.
010050     ADD  1                       TO WS-SETS-WRITTEN.
010060
010070     GO TO F20-WRITE-SORTED-GROUPS.
010080
010090 F29-EXIT-WRITE.
010100     EXIT.
010110
010120 F21-COPY-ONE-WORK-FOLDER.
010130     MOVE SR-FOLDER-LIST(SUB)     TO DG-FOLDER-LIST(SUB).
010140 F21-EXIT-CPYWRK.
010150     EXIT.
010160
010170/*****************************************************************
010180*    WRITE ONE LINE TO THE RUN LOG, TIMESTAMPED, "LEVEL - TEXT"  *
010190******************************************************************
010200 G00-WRITE-LOG-LINE.
010210
010220     ACCEPT WS-LOG-DATE              FROM DATE.
010230     ACCEPT WS-LOG-TIME              FROM TIME.
010240     MOVE SPACES                     TO DUPLOG-RECORD.
010250     STRING WS-LOG-DATE DELIMITED BY SIZE
010260            ' '          DELIMITED BY SIZE
010270            WS-LOG-TIME  DELIMITED BY SIZE
010280            ' '          DELIMITED BY SIZE
010290            WS-LOG-LEVEL DELIMITED BY SIZE
010300            ' - '        DELIMITED BY SIZE
010310            WS-LOG-TEXT  DELIMITED BY SIZE
010320                                  INTO DUPLOG-RECORD.
010330     WRITE DUPLOG-RECORD.
010340
010350 G09-EXIT-LOG.
010360     EXIT.
