000010******************************************************************
000020*    WSFSTAT -  CHECK A SEQUENTIAL FILE'S STATUS                 *
000030*                                                                *
000040*    COPIED INTO Bnn-CHECK-STATUS.  FSUB IDENTIFIES WHICH FILE   *
000050*    JUST COMPLETED AN I/O (SUBSCRIPTS WS-FILE-STAT/WS-FILE-ID). *
000060*    NORMAL AND END-OF-FILE ARE NOT ERRORS; ANYTHING ELSE POSTS  *
000070*    A NON-ZERO RETURN CODE AND A LINE TO THE RUN LOG.           *
000080******************************************************************
000090*  02/11/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               WSFSTAT 
000100******************************************************************
000110     IF  NOT STAT-NORMAL(FSUB)
000120     AND NOT STAT-EOFILE(FSUB)
000130         MOVE 16                  TO RTC-CODE
000140         STRING WS-FILE-ID(FSUB)  DELIMITED BY SPACE
000150                ' FILE STATUS '   DELIMITED BY SIZE
000160                WS-FILE-STAT(FSUB) DELIMITED BY SIZE
000170                                  INTO WS-LOG-TEXT
000180         DISPLAY 'ERROR - ' WS-LOG-TEXT
000190                                  UPON PRINTER
000200         DISPLAY 'ERROR - ' WS-LOG-TEXT
000210                                  UPON CONSOLE
000220         MOVE 'ERROR'             TO WS-LOG-LEVEL
000230         PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG
000240     END-IF.
