000010******************************************************************
000020*                                                                *
000030*    DUPGRPRC -  FOLDER-GROUP RESULT RECORD                      *
000040*                                                                *
000050*    ONE ENTRY PER SET OF FOLDERS SHOWN TO SHARE DUPLICATED      *
000060*    CONTENT.  WRITTEN BY DUPANLYZ TO THE DUPWORK DATA SET AND   *
000070*    RE-READ BY DUPCMPCT, WHICH MAY MERGE ENTRIES TOGETHER       *
000080*    BEFORE THE FINAL ANALYSIS REPORT IS PRODUCED.               *
000090*                                                                *
000100******************************************************************
000110*  02/11/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               DUPGRPRC
000120*  02/19/2025 RSK  TKT#DDT-1014  WIDENED TOTALS TO 15 DIGITS FOR  DUPGRPRC
000130*                                MULTI-TB SHARES.                 DUPGRPRC
000140******************************************************************
000150 01  DUPGRP-RECORD.
000160*    NUMBER OF DG-FOLDER-LIST ENTRIES ACTUALLY IN USE (1-20).
000170     03  DG-FOLDER-COUNT          PIC  9(02).
000180     03  DG-FOLDER-LIST           PIC  X(40)  OCCURS 20 TIMES.
000190*    NUMBER OF DUPLICATE GROUPS CONTRIBUTING TO THIS FOLDER SET.
000200     03  DG-SHARED-GROUP-COUNT    PIC  9(06).
000210*    ONE COPY'S WORTH OF BYTES PER CONTRIBUTING DUPLICATE GROUP.
000220     03  DG-TOTAL-SHARED-SIZE     PIC  9(15).
000230*    BYTES RECLAIMABLE IF THE REDUNDANT COPIES WERE REMOVED.
000240     03  DG-WASTED-SPACE          PIC  9(15).
000250     03  FILLER                   PIC  X(02).
