000010******************************************************************
000020*                                                                *
000030*    DUPINREC  -  DUPLICATE-REPORT DETAIL RECORD                 *
000040*                                                                *
000050*    ONE ENTRY PER COPY OF A DUPLICATED FILE, AS PARSED FROM     *
000060*    ONE DATA LINE OF THE STORAGE-APPLIANCE DUPLICATE REPORT.    *
000070*                                                                *
000080******************************************************************
000090*  02/11/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               DUPINREC
000100*  03/03/2025 RSK  TKT#DDT-1014  ADDED DR-MOD-TIME-PARTS.         DUPINREC
000110******************************************************************
000120 01  DUPRPT-DATA-RECORD.
000130     03  DR-GROUP-ID              PIC  X(08).
000140     03  DR-SHARED-FOLDER         PIC  X(40).
000150     03  DR-FILE-PATH             PIC  X(120).
000160     03  DR-FILE-SIZE             PIC  9(12).
000170*    MODIFIED-TIME IS CARRIED FOR THE REPORT ONLY.  DUPANLYZ
000180*    DOES NOT USE IT TO SIZE OR GROUP THE DUPLICATE COPIES.
000190     03  DR-MODIFIED-TIME         PIC  X(19).
000200     03  DR-MOD-TIME-PARTS  REDEFINES DR-MODIFIED-TIME.
000210         05  DR-MOD-YYYY          PIC  X(04).
000220         05  FILLER               PIC  X(01).
000230         05  DR-MOD-MM            PIC  X(02).
000240         05  FILLER               PIC  X(01).
000250         05  DR-MOD-DD            PIC  X(02).
000260         05  FILLER               PIC  X(01).
000270         05  DR-MOD-HH            PIC  X(02).
000280         05  FILLER               PIC  X(01).
000290         05  DR-MOD-MI            PIC  X(02).
000300         05  FILLER               PIC  X(01).
000310         05  DR-MOD-SS            PIC  X(02).
000320     03  FILLER                   PIC  X(01).
