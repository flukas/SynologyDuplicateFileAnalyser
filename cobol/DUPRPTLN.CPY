000010******************************************************************
000020*                                                                *
000030*    DUPRPTLN -  ANALYSIS REPORT PRINT-LINE LAYOUTS              *
000040*                                                                *
000050*    ONE 01-LEVEL PRINT RECORD, REDEFINED FOUR WAYS FOR THE      *
000060*    FOUR LINE TYPES THE ANALYSIS REPORT WRITES - GROUP HEADER,  *
000070*    FOLDER-NAME LINE, DETAIL (COUNT/SIZE/WASTED) LINE, AND THE  *
000080*    END-OF-RUN GRAND-TOTAL LINE.                                *
000090*                                                                *
000100******************************************************************
000110*  02/12/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               DUPRPTLN
000120******************************************************************
000130 01  DUPRPTO-PRINT-LINE           PIC  X(106).
000140
000150 01  DUPRPTO-GROUP-HEADER  REDEFINES DUPRPTO-PRINT-LINE.
000160     03  GH-FILLER-1              PIC  X(006)  VALUE SPACES.
000170     03  GH-LITERAL               PIC  X(013)  VALUE
000180              'FOLDER GROUP '.
000190     03  GH-GROUP-NUMBER          PIC  ZZZ,ZZ9.
000200     03  FILLER                   PIC  X(080)  VALUE SPACES.
000210
000220 01  DUPRPTO-FOLDER-LINE   REDEFINES DUPRPTO-PRINT-LINE.
000230     03  FL-FILLER-1              PIC  X(010)  VALUE SPACES.
000240     03  FL-FOLDER-NAME           PIC  X(040).
000250     03  FILLER                   PIC  X(056)  VALUE SPACES.
000260
000270 01  DUPRPTO-DETAIL-LINE   REDEFINES DUPRPTO-PRINT-LINE.
000280     03  DL-FILLER-1              PIC  X(010)  VALUE SPACES.
000290     03  DL-LITERAL-GROUPS        PIC  X(017)  VALUE
000300              'SHARED GROUPS.. '.
000310     03  DL-SHARED-GROUP-COUNT    PIC  Z(05)9.
000320     03  DL-FILLER-2              PIC  X(003)  VALUE SPACES.
000330     03  DL-LITERAL-SHARED        PIC  X(017)  VALUE
000340              'TOTAL SHARED.... '.
000350     03  DL-TOTAL-SHARED-SIZE     PIC  Z(14)9.
000360     03  DL-FILLER-3              PIC  X(003)  VALUE SPACES.
000370     03  DL-LITERAL-WASTED        PIC  X(017)  VALUE
000380              'WASTED SPACE.... '.
000390     03  DL-WASTED-SPACE          PIC  Z(14)9.
000400     03  FILLER                   PIC  X(003)  VALUE SPACES.
000410
000420 01  DUPRPTO-TOTAL-LINE    REDEFINES DUPRPTO-PRINT-LINE.
000430     03  TL-FILLER-1              PIC  X(006)  VALUE SPACES.
000440     03  TL-LITERAL-GROUPS        PIC  X(024)  VALUE
000450              'FOLDER GROUPS REPORTED. '.
000460     03  TL-GROUP-COUNT           PIC  Z(05)9.
000470     03  FILLER                   PIC  X(003)  VALUE SPACES.
000480     03  TL-LITERAL-SHARED        PIC  X(017)  VALUE
000490              'GRAND TOTAL SHR. '.
000500     03  TL-TOTAL-SHARED-SIZE     PIC  Z(14)9.
000510     03  FILLER                   PIC  X(003)  VALUE SPACES.
000520     03  TL-LITERAL-WASTED        PIC  X(017)  VALUE
000530              'GRAND TOTAL WSTD '.
000540     03  TL-WASTED-SPACE          PIC  Z(14)9.
