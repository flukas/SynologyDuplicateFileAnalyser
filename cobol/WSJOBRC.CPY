000010******************************************************************
000020*    WSJOBRC -  STANDARD BATCH JOB-STEP END-OF-RUN BANNER        *
000030*                                                                *
000040*    COPIED INTO Bnn-TERMINATION IN EVERY BATCH DRIVER.  ECHOES  *
000050*    THE FINAL RETURN CODE TO PRINTER, CONSOLE AND RUN LOG.      *
000060******************************************************************
000070*  02/11/2025 RSK  TKT#DDT-1014  ORIGINAL COPYBOOK.               WSJOBRC 
000080******************************************************************
000090     DISPLAY THIS-PGM ' ENDING - RETURN CODE ' RTC-CODE
000100                               UPON PRINTER.
000110     DISPLAY THIS-PGM ' ENDING - RETURN CODE ' RTC-CODE
000120                               UPON CONSOLE.
000130     STRING THIS-PGM DELIMITED BY SPACE
000140            ' ENDING, RETURN CODE '
000150                                DELIMITED BY SIZE
000160            RTC-CODE            DELIMITED BY SIZE
000170                               INTO WS-LOG-TEXT.
000180     MOVE 'INFO '                TO WS-LOG-LEVEL.
000190     PERFORM G00-WRITE-LOG-LINE THRU G09-EXIT-LOG.
000200     MOVE RTC-CODE               TO RETURN-CODE.
